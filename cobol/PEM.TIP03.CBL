000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. YEARLY-RESULT-TABLE.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/21/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP03  --  YEARLY RESULT TABLE
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  WORKING-STORAGE TABLE, ONE ENTRY PER SIMULATED YEAR, HOLDING
001300      *  THE FIGURES COMPUTED BY 3000-BEGN-SIMULATE-YEAR.  THE ENTRY
001400      *  COUNT TRACKS WS-SIM-YEARS, WHICH MUST BE MOVED FROM THE
001500      *  SIMULATION-PARAMETER RECORD BEFORE THIS LAYOUT IS BUILT.
001600      *  THE POST-LOOP PARAGRAPHS (FI SCAN, MILESTONE SCAN, YEARLY
001700      *  REPORT) RE-READ THIS TABLE IN YEAR ORDER RATHER THAN RE-DRIVING
001800      *  THE SIMULATION A SECOND TIME.  CATALOGUE ENTRY ONLY -- SEE
001900      *  REMARK IN PEM.TIP01 ABOUT THIS SHOP'S PRACTICE OF RESTATING
002000      *  LAYOUTS RATHER THAN COPYING THEM.
002100      *-----------------------------------------------------------------
002200      *  CHANGE LOG
002300      *    07/21/1986  RBW  0000  ORIGINAL COPYBOOK, 30-ENTRY FIXED TABLE
002400      *    09/09/1993  THK  0102  CONVERTED TO OCCURS ... DEPENDING ON
002500      *                           WS-SIM-YEARS (HORIZON NOW CALLER-SET,
002600      *                           5-60 YEARS, NOT FIXED AT 30)
002700      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
002800      *                           LINES PER SHOP STANDARDS REVIEW
002900      *    03/11/2004  PDQ  0182  ADDED X-VIEW REDEFINES ON THE YEAR/AGE/
003000      *                           NET-WORTH COLUMNS FOR THE TRACE DISPLAY
003100      *                           UNDER UPSI-0 -- SEE PEM.TIP09 0000-
003200      *****************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       DATA DIVISION.
003800       WORKING-STORAGE SECTION.
003900       77  WS-SIM-YEARS                      PIC 9(2) COMP.
004000       01  YEARLY-RESULT-TABLE.
004100           05  YEARLY-RESULT-ENTRY OCCURS 1 TO 60 TIMES
004200                       DEPENDING ON WS-SIM-YEARS
004300                       INDEXED BY YR-IDX.
004400               10  YR-YEAR                   PIC 9(2).
004500               10  YR-YEAR-X REDEFINES YR-YEAR
004600                                             PIC X(02).
004700               10  YR-AGE                    PIC 9(3).
004800               10  YR-AGE-X REDEFINES YR-AGE
004900                                             PIC X(03).
005000               10  YR-GROSS-SALARY           PIC 9(9)V9(2).
005100               10  YR-TAXES                  PIC 9(9)V9(2).
005200               10  YR-AFTER-TAX-INCOME       PIC 9(9)V9(2).
005300               10  YR-LIVING-EXPENSES        PIC 9(9)V9(2).
005400               10  YR-MAJOR-EXP-PAID         PIC 9(9)V9(2).
005500               10  YR-DEBT-PAYMENT           PIC 9(9)V9(2).
005600               10  YR-DEBT-BALANCE-EOY       PIC 9(9)V9(2).
005700               10  YR-EFUND-CONTRIB          PIC 9(9)V9(2).
005800               10  YR-INVEST-CONTRIB         PIC 9(9)V9(2).
005900               10  YR-INVEST-GROWTH          PIC S9(9)V9(2).
006000               10  YR-TOTAL-SAVINGS          PIC 9(9)V9(2).
006100               10  YR-LIQUID-SAVINGS-EOY     PIC 9(9)V9(2).
006200               10  YR-PORTFOLIO-EOY          PIC 9(11)V9(2).
006300               10  YR-NET-WORTH-EOY          PIC S9(11)V9(2).
006400               10  YR-NET-WORTH-EOY-X REDEFINES YR-NET-WORTH-EOY
006500                                             PIC X(13).
006600               10  FILLER                    PIC X(05).
006700       PROCEDURE DIVISION.
006800           STOP RUN.
