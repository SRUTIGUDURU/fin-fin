000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SCENARIO-COMPARISON.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 08/11/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP11  --  SCENARIO-COMPARISON
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  RUNS TWO SCENARIOS FROM SCENARIO-MASTER-FILE, UNDER THE SAME
001300      *  SIM-PARAMS RECORD, THROUGH THE SAME YEAR-BY-YEAR RULES AS
001400      *  PEM.TIP09, AND REPORTS THE TWO SETS OF FINAL RESULTS SIDE BY
001500      *  SIDE.  THE YEAR LOOP, CAREER-CHANGE SEARCH AND POST-LOOP
001600      *  PARAGRAPHS BELOW (3000-/3100-/4000-) ARE THIS PROGRAM'S OWN
001700      *  COPY, NOT A CALL TO PEM.TIP09 -- THIS SHOP HAS NEVER SHARED
001800      *  PROCEDURE DIVISION CODE BETWEEN LOAD MODULES, ONLY DATA
001900      *  LAYOUTS (AND THOSE ONLY BY HAND-RESTATEMENT -- SEE THE REMARK
002000      *  AT THE TOP OF PEM.TIP01's FILE SECTION).  KEEP THIS COPY IN
002100      *  STEP WITH PEM.TIP09 IF THE BUSINESS RULES EVER CHANGE.
002200      *
002300      *  ONLY ONE SCENARIO RUNS AT A TIME -- THE YEARLY-RESULT-TABLE
002400      *  AND WORK AREAS ARE SHARED, SCENARIO 1 FIRST, THEN SCENARIO 2.
002500      *  EACH RUN'S FINAL FIGURES ARE COPIED OUT TO ITS OWN SUMMARY
002600      *  RECORD (SUMMARY-RECORD-1 / -2) BEFORE THE SHARED AREAS ARE
002700      *  REUSED FOR THE SECOND RUN.
002800      *-----------------------------------------------------------------
002900      *  CHANGE LOG
003000      *    08/11/1986  RBW  0000  ORIGINAL PROGRAM
003100      *    09/09/1993  THK  0102  RAISED HORIZON TO CALLER-SET 5-60
003200      *                           YEARS, MATCHING PEM.TIP09/PEM.TIP03
003300      *    01/05/1999  PDQ  0140  Y2K SWEEP -- NO DATE ARITHMETIC IN
003400      *                           THIS PROGRAM, REVIEWED AND LEFT
003500      *                           UNCHANGED
003600      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
003700      *                           LINES PER SHOP STANDARDS REVIEW
003800      *    02/19/2007  PDQ  0203  AUDIT FINDING -- 8000- WAS CARRYING
003900      *                           TOTAL PORTFOLIO/DEBT AND A Y/N
004000      *                           ACHIEVED FLAG INSTEAD OF THE FIVE
004100      *                           METRICS THE PLANNING DIV ASKED FOR,
004200      *                           AND TOTAL-SAVED/FI-TARGET WERE NEVER
004300      *                           CARRIED OUT OF SUMMARY-RECORD INTO
004400      *                           SUMMARY-RECORD-1/-2.  ADDED SUM1/2-
004500      *                           TOTAL-SAVED AND SUM1/2-FI-TARGET AND
004600      *                           REBUILT 8000- AS A THREE-COLUMN FINAL
004700      *                           NET WORTH/FI AGE BLOCK FOLLOWED BY THE
004800      *                           FIVE-METRIC TABLE; NEW 8100- FORMATS
004900      *                           THE FI AGE VALUE/VALUE/DIFF COLUMNS
005000      *                           (N/A WHEN NOT ACHIEVED)
005100      *    02/26/2007  PDQ  0204  AUDIT FINDING -- 8100- COLLAPSED THE
005200      *                           EXACTLY-ONE-ACHIEVED CASE INTO THE
005300      *                           SAME 'N/A' AS NEITHER ACHIEVING FI,
005400      *                           DROPPING THE "REPORT THAT SCENARIO AS
005500      *                           THE FI WINNER" RULE.  ADDED A BRANCH
005600      *                           SO THE DIFF COLUMN NAMES THE ACHIEVING
005700      *                           SCENARIO ('SCEN 1'/'SCEN 2') IN THAT
005800      *                           CASE INSTEAD OF FALLING THROUGH TO N/A
005900      *    02/26/2007  PDQ  0204  DROPPED THE WS- PREFIX FROM EVERY
006000      *                           WORKING-STORAGE ITEM IN THIS PROGRAM
006100      *                           -- NOT THIS SHOP'S CONVENTION (SEE
006200      *                           PEM.TIP01/02/03/04 FD NAMING); ONLY
006300      *                           RUN-YEARS WAS RENAMED OUTRIGHT, TO
006400      *                           AVOID COLLIDING WITH SIM-YEARS ON THE
006500      *                           INCOMING SIM-PARAMETER-RECORD
006600      *****************************************************************
006700       ENVIRONMENT DIVISION.
006800       CONFIGURATION SECTION.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100       FILE-CONTROL.
007200           SELECT COMPARE-REQUEST-FILE
007300               ASSIGN TO "CMPRREQ"
007400               ORGANIZATION IS LINE SEQUENTIAL
007500               FILE STATUS IS CMPRREQ-STATUS.
007600           SELECT SIM-PARAMS-FILE
007700               ASSIGN TO "SIMPARMS"
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS SIMPARMS-STATUS.
008000           SELECT SCENARIO-MASTER-FILE
008100               ASSIGN TO "SCENMSTR"
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS SCENMSTR-STATUS.
008400           SELECT COMPARISON-REPORT-FILE
008500               ASSIGN TO "CMPRRPT"
008600               ORGANIZATION IS LINE SEQUENTIAL
008700               FILE STATUS IS CMPRRPT-STATUS.
008800       DATA DIVISION.
008900       FILE SECTION.
009000       FD  COMPARE-REQUEST-FILE.
009100       01  COMPARE-REQUEST-RECORD.
009200           05  CMPR-SCEN-ID-1                PIC X(10).
009300           05  CMPR-SCEN-ID-2                PIC X(10).
009400           05  FILLER                        PIC X(112).
009500       FD  SIM-PARAMS-FILE.
009600       01  SIM-PARAMETER-RECORD.
009700           05  SIM-YEARS                     PIC 9(2).
009800           05  SIM-YEARS-X REDEFINES SIM-YEARS
009900                                             PIC X(2).
010000           05  INFLATION-RATE                PIC 9V9(4).
010100           05  TAX-RATE                      PIC 9V9(4).
010200           05  FILLER                        PIC X(21).
010300       FD  SCENARIO-MASTER-FILE.
010400       01  SCENARIO-MASTER-RECORD.
010500           05  SCEN-ID                       PIC X(10).
010600           05  SCEN-NAME                     PIC X(30).
010700           05  SCEN-CREATE-DATE.
010800               10  SCEN-CREATE-CCYY          PIC 9(4).
010900               10  SCEN-CREATE-MM            PIC 9(2).
011000               10  SCEN-CREATE-DD            PIC 9(2).
011100           05  SCEN-CREATE-DATE-NBR REDEFINES SCEN-CREATE-DATE
011200                                             PIC 9(8).
011300           05  STARTING-AGE                  PIC 9(2).
011400           05  STARTING-SALARY               PIC 9(7)V9(2).
011500           05  SALARY-GROWTH-RATE            PIC S9V9(4).
011600           05  MONTHLY-EXPENSES              PIC 9(5)V9(2).
011700           05  SAVINGS-RATE                  PIC 9V9(4).
011800           05  INVEST-RETURN-RATE            PIC 9V9(4).
011900           05  STUDENT-DEBT                  PIC 9(7)V9(2).
012000           05  NUM-MAJOR-EXPENSES            PIC 9(2).
012100           05  NUM-CAREER-CHANGES            PIC 9(2).
012200           05  MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
012300                                   INDEXED BY MEXP-IDX.
012400               10  MEXP-NAME                 PIC X(20).
012500               10  MEXP-AMOUNT               PIC 9(7)V9(2).
012600               10  MEXP-YEAR                 PIC 9(2).
012700               10  FILLER                    PIC X(03).
012800           05  CAREER-CHANGE-TABLE OCCURS 10 TIMES
012900                                   INDEXED BY CCHG-IDX.
013000               10  CCHG-YEAR                 PIC 9(2).
013100               10  CCHG-NEW-SALARY           PIC 9(7)V9(2).
013200               10  CCHG-NEW-GROWTH           PIC S9V9(4).
013300               10  FILLER                    PIC X(02).
013400           05  FILLER                        PIC X(19).
013500       FD  COMPARISON-REPORT-FILE.
013600       01  COMPARISON-REPORT-RECORD            PIC X(132).
013700       WORKING-STORAGE SECTION.
013800       77  RUN-YEARS                      PIC 9(2) COMP.
013900       77  YEAR-IDX                       PIC 9(2) COMP.
014000       77  TBL-SUB                        PIC 9(2) COMP.
014100       77  MEXP-SUB                       PIC 9(2) COMP.
014200       77  CCHG-SUB                       PIC 9(2) COMP.
014300       77  MATCHED-CCHG-SUB               PIC 9(2) COMP.
014400       77  CMPRREQ-STATUS                 PIC X(2).
014500       77  SIMPARMS-STATUS                PIC X(2).
014600       77  SCENMSTR-STATUS                PIC X(2).
014700       77  CMPRRPT-STATUS                 PIC X(2).
014800       77  SCENMSTR-EOF-SW                PIC X(1) VALUE 'N'.
014900           88  SCENMSTR-EOF                    VALUE 'Y'.
015000       77  LOCATE-FOUND-SW                PIC X(1) VALUE 'N'.
015100           88  LOCATE-FOUND                    VALUE 'Y'.
015200       77  CAREER-MATCH-SW                PIC X(1) VALUE 'N'.
015300           88  CAREER-MATCHED                  VALUE 'Y'.
015400       77  AGE-DIFF                       PIC S9(3) COMP.
015500       77  EDIT-AGE-AMOUNT                PIC -ZZ9.
015600
015700       01  SEARCH-ID                      PIC X(10).
015800
015900       01  WORK-AREAS.
016000           05  ACTIVE-SALARY              PIC 9(9)V9(2).
016100           05  ACTIVE-GROWTH-RATE         PIC S9V9(4).
016200           05  INFL-MULT                  PIC 9(3)V9(6).
016300           05  MAJOR-THIS-YEAR            PIC 9(9)V9(2).
016400           05  MEXP-PAID                  PIC 9(9)V9(2).
016500           05  DEBT-TARGET                PIC 9(9)V9(2).
016600           05  DEBT-PAYMENT               PIC S9(9)V9(2).
016700           05  PRE-DEBT-DISP              PIC S9(9)V9(2).
016800           05  DISPOSABLE-INCOME          PIC S9(9)V9(2).
016900           05  EFUND-TARGET               PIC 9(9)V9(2).
017000           05  EFUND-CONTRIB              PIC 9(9)V9(2).
017100           05  EFUND-REMAINING            PIC S9(9)V9(2).
017200           05  INVEST-CONTRIB             PIC S9(9)V9(2).
017300           05  INVEST-GROWTH              PIC S9(9)V9(2).
017400           05  LIQUID-SAVINGS             PIC 9(9)V9(2).
017500           05  PORTFOLIO-BAL              PIC 9(11)V9(2).
017600           05  DEBT-BALANCE               PIC 9(9)V9(2).
017700           05  ORIGINAL-STUDENT-DEBT      PIC 9(9)V9(2).
017800           05  NET-WORTH                  PIC S9(11)V9(2).
017900           05  DIFF-AMOUNT                PIC S9(11)V9(2).
018000           05  EDIT-SIGNED-AMOUNT         PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
018100           05  FILLER                        PIC X(08).
018200
018300       01  YEARLY-RESULT-TABLE.
018400           05  YEARLY-RESULT-ENTRY OCCURS 1 TO 60 TIMES
018500                       DEPENDING ON RUN-YEARS
018600                       INDEXED BY YR-IDX.
018700               10  YR-YEAR                   PIC 9(2).
018800               10  YR-AGE                    PIC 9(3).
018900               10  YR-GROSS-SALARY           PIC 9(9)V9(2).
019000               10  YR-TAXES                  PIC 9(9)V9(2).
019100               10  YR-AFTER-TAX-INCOME       PIC 9(9)V9(2).
019200               10  YR-LIVING-EXPENSES        PIC 9(9)V9(2).
019300               10  YR-MAJOR-EXP-PAID         PIC 9(9)V9(2).
019400               10  YR-DEBT-PAYMENT           PIC 9(9)V9(2).
019500               10  YR-DEBT-BALANCE-EOY       PIC 9(9)V9(2).
019600               10  YR-EFUND-CONTRIB          PIC 9(9)V9(2).
019700               10  YR-INVEST-CONTRIB         PIC 9(9)V9(2).
019800               10  YR-INVEST-GROWTH          PIC S9(9)V9(2).
019900               10  YR-TOTAL-SAVINGS          PIC 9(9)V9(2).
020000               10  YR-LIQUID-SAVINGS-EOY     PIC 9(9)V9(2).
020100               10  YR-PORTFOLIO-EOY          PIC 9(11)V9(2).
020200               10  YR-NET-WORTH-EOY          PIC S9(11)V9(2).
020300               10  FILLER                    PIC X(05).
020400
020500       01  SUMMARY-RECORD.
020600           05  SUM-TOTAL-GROSS               PIC 9(11)V9(2).
020700           05  SUM-TOTAL-TAXES               PIC 9(11)V9(2).
020800           05  SUM-TOTAL-SAVED                PIC 9(11)V9(2).
020900           05  SUM-TOTAL-LIVING               PIC 9(11)V9(2).
021000           05  SUM-TOTAL-MAJOR                PIC 9(11)V9(2).
021100           05  SUM-FINAL-NET-WORTH            PIC S9(11)V9(2).
021200           05  SUM-FINAL-AGE                  PIC 9(3).
021300           05  SUM-FINAL-LIQUID               PIC 9(11)V9(2).
021400           05  SUM-FINAL-PORTFOLIO            PIC 9(11)V9(2).
021500           05  SUM-FINAL-DEBT                 PIC 9(9)V9(2).
021600           05  SUM-FI-TARGET                  PIC 9(11)V9(2).
021700           05  SUM-FI-ACHIEVED                PIC X(1).
021800               88  SUM-FI-ACHIEVED-YES            VALUE 'Y'.
021900               88  SUM-FI-ACHIEVED-NO             VALUE 'N'.
022000           05  SUM-FI-AGE                     PIC 9(3).
022100           05  SUM-FI-YEAR                    PIC 9(2).
022200           05  FILLER                         PIC X(10).
022300
022400       01  SUMMARY-RECORD-1.
022500           05  SCEN-NAME-1                PIC X(30).
022600           05  SUM1-TOTAL-GROSS              PIC 9(11)V9(2).
022700           05  SUM1-TOTAL-TAXES              PIC 9(11)V9(2).
022800           05  SUM1-TOTAL-SAVED              PIC 9(11)V9(2).
022900           05  SUM1-FINAL-NET-WORTH          PIC S9(11)V9(2).
023000           05  SUM1-FINAL-LIQUID             PIC 9(11)V9(2).
023100           05  SUM1-FINAL-PORTFOLIO          PIC 9(11)V9(2).
023200           05  SUM1-FINAL-DEBT               PIC 9(9)V9(2).
023300           05  SUM1-FI-TARGET                PIC 9(11)V9(2).
023400           05  SUM1-FI-ACHIEVED              PIC X(1).
023500               88  SUM1-FI-ACHIEVED-YES          VALUE 'Y'.
023600           05  SUM1-FI-AGE                    PIC 9(3).
023700           05  SUM1-FI-YEAR                   PIC 9(2).
023800           05  FILLER                         PIC X(10).
023900
024000       01  SUMMARY-RECORD-2.
024100           05  SCEN-NAME-2                PIC X(30).
024200           05  SUM2-TOTAL-GROSS              PIC 9(11)V9(2).
024300           05  SUM2-TOTAL-TAXES              PIC 9(11)V9(2).
024400           05  SUM2-TOTAL-SAVED              PIC 9(11)V9(2).
024500           05  SUM2-FINAL-NET-WORTH          PIC S9(11)V9(2).
024600           05  SUM2-FINAL-LIQUID             PIC 9(11)V9(2).
024700           05  SUM2-FINAL-PORTFOLIO          PIC 9(11)V9(2).
024800           05  SUM2-FINAL-DEBT               PIC 9(9)V9(2).
024900           05  SUM2-FI-TARGET                PIC 9(11)V9(2).
025000           05  SUM2-FI-ACHIEVED              PIC X(1).
025100               88  SUM2-FI-ACHIEVED-YES          VALUE 'Y'.
025200           05  SUM2-FI-AGE                    PIC 9(3).
025300           05  SUM2-FI-YEAR                   PIC 9(2).
025400           05  FILLER                         PIC X(10).
025500
025600       01  REPORT-PRINT-AREA.
025700           05  REPORT-LINE                   PIC X(132).
025800           05  COMPARISON-HEADING-LINE REDEFINES REPORT-LINE.
025900               10  CHDG-TEXT                 PIC X(24).
026000               10  CHDG-SCEN-1-NAME          PIC X(30).
026100               10  CHDG-SCEN-2-NAME          PIC X(30).
026200               10  FILLER                    PIC X(48).
026300           05  COMPARISON-DETAIL-LINE REDEFINES REPORT-LINE.
026400               10  CDTL-LABEL                PIC X(30).
026500               10  CDTL-VALUE-1              PIC X(18).
026600               10  CDTL-VALUE-2              PIC X(18).
026700               10  CDTL-DIFF                 PIC X(18).
026800               10  FILLER                    PIC X(48).
026900       PROCEDURE DIVISION.
027000
027100       0000-MAIN-LINE.
027200           OPEN INPUT COMPARE-REQUEST-FILE SIM-PARAMS-FILE.
027300           READ COMPARE-REQUEST-FILE
027400               AT END DISPLAY 'PEM.TIP11 -- NO COMPARE REQUEST RECORD'
027500           END-READ.
027600           READ SIM-PARAMS-FILE
027700               AT END DISPLAY 'PEM.TIP11 -- NO SIM-PARAMS RECORD'
027800           END-READ.
027900           MOVE SIM-YEARS TO RUN-YEARS.
028000           CLOSE COMPARE-REQUEST-FILE SIM-PARAMS-FILE.
028100           OPEN OUTPUT COMPARISON-REPORT-FILE.
028200           PERFORM 1000-BEGN-RUN-SCENARIO-1 THRU 1000-ENDN-RUN-SCENARIO-1.
028300           PERFORM 1500-BEGN-RUN-SCENARIO-2 THRU 1500-ENDN-RUN-SCENARIO-2.
028400           PERFORM 8000-BEGN-WRITE-COMPARISON THRU 8000-ENDN-WRITE-COMPARISON.
028500           CLOSE COMPARISON-REPORT-FILE.
028600           STOP RUN.
028700
028800       1000-BEGN-RUN-SCENARIO-1.
028900           MOVE CMPR-SCEN-ID-1 TO SEARCH-ID.
029000           OPEN INPUT SCENARIO-MASTER-FILE.
029100           PERFORM 2000-BEGN-LOCATE-SCENARIO THRU 2000-ENDN-LOCATE-SCENARIO.
029200           IF LOCATE-FOUND
029300               PERFORM 2200-BEGN-INIT-SCENARIO THRU 2200-ENDN-INIT-SCENARIO
029400               PERFORM 3000-BEGN-SIMULATE-YEAR THRU 3000-ENDN-SIMULATE-YEAR
029500                   VARYING YEAR-IDX FROM 0 BY 1
029600                   UNTIL YEAR-IDX = RUN-YEARS
029700               PERFORM 4000-BEGN-POST-LOOP THRU 4000-ENDN-POST-LOOP
029800               MOVE SCEN-NAME             TO SCEN-NAME-1
029900               MOVE SUM-TOTAL-GROSS       TO SUM1-TOTAL-GROSS
030000               MOVE SUM-TOTAL-TAXES       TO SUM1-TOTAL-TAXES
030100               MOVE SUM-TOTAL-SAVED       TO SUM1-TOTAL-SAVED
030200               MOVE SUM-FINAL-NET-WORTH   TO SUM1-FINAL-NET-WORTH
030300               MOVE SUM-FINAL-LIQUID      TO SUM1-FINAL-LIQUID
030400               MOVE SUM-FINAL-PORTFOLIO   TO SUM1-FINAL-PORTFOLIO
030500               MOVE SUM-FINAL-DEBT        TO SUM1-FINAL-DEBT
030600               MOVE SUM-FI-TARGET         TO SUM1-FI-TARGET
030700               MOVE SUM-FI-ACHIEVED       TO SUM1-FI-ACHIEVED
030800               MOVE SUM-FI-AGE            TO SUM1-FI-AGE
030900               MOVE SUM-FI-YEAR           TO SUM1-FI-YEAR
031000           ELSE
031100               DISPLAY 'PEM.TIP11 -- SCENARIO 1 NOT FOUND: ' SEARCH-ID
031200           END-IF.
031300           CLOSE SCENARIO-MASTER-FILE.
031400       1000-ENDN-RUN-SCENARIO-1.
031500           EXIT.
031600
031700       1500-BEGN-RUN-SCENARIO-2.
031800           MOVE CMPR-SCEN-ID-2 TO SEARCH-ID.
031900           OPEN INPUT SCENARIO-MASTER-FILE.
032000           PERFORM 2000-BEGN-LOCATE-SCENARIO THRU 2000-ENDN-LOCATE-SCENARIO.
032100           IF LOCATE-FOUND
032200               PERFORM 2200-BEGN-INIT-SCENARIO THRU 2200-ENDN-INIT-SCENARIO
032300               PERFORM 3000-BEGN-SIMULATE-YEAR THRU 3000-ENDN-SIMULATE-YEAR
032400                   VARYING YEAR-IDX FROM 0 BY 1
032500                   UNTIL YEAR-IDX = RUN-YEARS
032600               PERFORM 4000-BEGN-POST-LOOP THRU 4000-ENDN-POST-LOOP
032700               MOVE SCEN-NAME             TO SCEN-NAME-2
032800               MOVE SUM-TOTAL-GROSS       TO SUM2-TOTAL-GROSS
032900               MOVE SUM-TOTAL-TAXES       TO SUM2-TOTAL-TAXES
033000               MOVE SUM-TOTAL-SAVED       TO SUM2-TOTAL-SAVED
033100               MOVE SUM-FINAL-NET-WORTH   TO SUM2-FINAL-NET-WORTH
033200               MOVE SUM-FINAL-LIQUID      TO SUM2-FINAL-LIQUID
033300               MOVE SUM-FINAL-PORTFOLIO   TO SUM2-FINAL-PORTFOLIO
033400               MOVE SUM-FINAL-DEBT        TO SUM2-FINAL-DEBT
033500               MOVE SUM-FI-TARGET         TO SUM2-FI-TARGET
033600               MOVE SUM-FI-ACHIEVED       TO SUM2-FI-ACHIEVED
033700               MOVE SUM-FI-AGE            TO SUM2-FI-AGE
033800               MOVE SUM-FI-YEAR           TO SUM2-FI-YEAR
033900           ELSE
034000               DISPLAY 'PEM.TIP11 -- SCENARIO 2 NOT FOUND: ' SEARCH-ID
034100           END-IF.
034200           CLOSE SCENARIO-MASTER-FILE.
034300       1500-ENDN-RUN-SCENARIO-2.
034400           EXIT.
034500
034600      *    SAME SEQUENTIAL GET-BY-ID SEARCH AS PEM.TIP10's 2100-.
034700       2000-BEGN-LOCATE-SCENARIO.
034800           MOVE 'N' TO SCENMSTR-EOF-SW.
034900           MOVE 'N' TO LOCATE-FOUND-SW.
035000           PERFORM 2100-BEGN-SEARCH-MASTER THRU 2100-ENDN-SEARCH-MASTER
035100               UNTIL SCENMSTR-EOF OR LOCATE-FOUND.
035200       2000-ENDN-LOCATE-SCENARIO.
035300           EXIT.
035400
035500       2100-BEGN-SEARCH-MASTER.
035600           READ SCENARIO-MASTER-FILE
035700               AT END MOVE 'Y' TO SCENMSTR-EOF-SW
035800           END-READ.
035900           IF SCENMSTR-EOF
036000               GO TO 2100-ENDN-SEARCH-MASTER
036100           END-IF.
036200           IF SCEN-ID = SEARCH-ID
036300               MOVE 'Y' TO LOCATE-FOUND-SW
036400           END-IF.
036500       2100-ENDN-SEARCH-MASTER.
036600           EXIT.
036700
036800       2200-BEGN-INIT-SCENARIO.
036900           MOVE ZERO TO LIQUID-SAVINGS PORTFOLIO-BAL.
037000           MOVE STUDENT-DEBT TO DEBT-BALANCE.
037100           MOVE STUDENT-DEBT TO ORIGINAL-STUDENT-DEBT.
037200           MOVE 1.000000 TO INFL-MULT.
037300           MOVE ZERO TO SUM-TOTAL-GROSS SUM-TOTAL-TAXES SUM-TOTAL-SAVED
037400                        SUM-TOTAL-LIVING SUM-TOTAL-MAJOR.
037500       2200-ENDN-INIT-SCENARIO.
037600           EXIT.
037700
037800      *    BUSINESS RULES 1-11 -- THIS PROGRAM'S OWN COPY OF PEM.TIP09's
037900      *    3000-/3100-/3200-.  KEEP IN STEP IF THE RULES EVER CHANGE.
038000       3000-BEGN-SIMULATE-YEAR.
038100           COMPUTE TBL-SUB = YEAR-IDX + 1.
038200           COMPUTE YR-YEAR(TBL-SUB) = YEAR-IDX + 1.
038300           COMPUTE YR-AGE(TBL-SUB) = STARTING-AGE + YEAR-IDX.
038400           PERFORM 3100-BEGN-FIND-CAREER-OVERRIDE
038500               THRU 3100-ENDN-FIND-CAREER-OVERRIDE.
038600           IF YEAR-IDX = 0
038700               MOVE STARTING-SALARY TO ACTIVE-SALARY
038800               MOVE SALARY-GROWTH-RATE TO ACTIVE-GROWTH-RATE
038900           ELSE
039000               IF NOT CAREER-MATCHED
039100                   COMPUTE ACTIVE-SALARY ROUNDED =
039200                       ACTIVE-SALARY * (1 + ACTIVE-GROWTH-RATE)
039300               ELSE
039400                   IF CCHG-YEAR(MATCHED-CCHG-SUB) NOT = YEAR-IDX
039500                       COMPUTE ACTIVE-SALARY ROUNDED =
039600                           ACTIVE-SALARY * (1 + ACTIVE-GROWTH-RATE)
039700                   END-IF
039800               END-IF
039900           END-IF.
040000           IF CAREER-MATCHED
040100               IF CCHG-YEAR(MATCHED-CCHG-SUB) = YEAR-IDX
040200                   MOVE CCHG-NEW-SALARY(MATCHED-CCHG-SUB)
040300                       TO ACTIVE-SALARY
040400                   MOVE CCHG-NEW-GROWTH(MATCHED-CCHG-SUB)
040500                       TO ACTIVE-GROWTH-RATE
040600               END-IF
040700           END-IF.
040800           MOVE ACTIVE-SALARY TO YR-GROSS-SALARY(TBL-SUB).
040900           COMPUTE YR-TAXES(TBL-SUB) ROUNDED =
041000               ACTIVE-SALARY * TAX-RATE OF SIM-PARAMETER-RECORD.
041100           COMPUTE YR-AFTER-TAX-INCOME(TBL-SUB) ROUNDED =
041200               ACTIVE-SALARY - YR-TAXES(TBL-SUB).
041300           IF YEAR-IDX NOT = 0
041400               COMPUTE INFL-MULT ROUNDED =
041500                   INFL-MULT * (1 + INFLATION-RATE OF SIM-PARAMETER-RECORD)
041600           END-IF.
041700           COMPUTE YR-LIVING-EXPENSES(TBL-SUB) ROUNDED =
041800               MONTHLY-EXPENSES * INFL-MULT * 12.
041900           MOVE ZERO TO MAJOR-THIS-YEAR.
042000           IF NUM-MAJOR-EXPENSES NOT = ZERO
042100               PERFORM 3200-BEGN-SUM-MAJOR-EXPENSES
042200                   THRU 3200-ENDN-SUM-MAJOR-EXPENSES
042300                   VARYING MEXP-SUB FROM 1 BY 1
042400                   UNTIL MEXP-SUB > NUM-MAJOR-EXPENSES
042500           END-IF.
042600           MOVE MAJOR-THIS-YEAR TO YR-MAJOR-EXP-PAID(TBL-SUB).
042700           IF DEBT-BALANCE > ZERO
042800               COMPUTE DEBT-TARGET ROUNDED =
042900                   ORIGINAL-STUDENT-DEBT * 0.10
043000               COMPUTE PRE-DEBT-DISP ROUNDED =
043100                   YR-AFTER-TAX-INCOME(TBL-SUB)
043200                   - YR-LIVING-EXPENSES(TBL-SUB) - MAJOR-THIS-YEAR
043300               MOVE DEBT-TARGET TO DEBT-PAYMENT
043400               IF DEBT-BALANCE < DEBT-PAYMENT
043500                   MOVE DEBT-BALANCE TO DEBT-PAYMENT
043600               END-IF
043700               IF PRE-DEBT-DISP < DEBT-PAYMENT
043800                   MOVE PRE-DEBT-DISP TO DEBT-PAYMENT
043900               END-IF
044000               IF DEBT-PAYMENT < ZERO
044100                   MOVE ZERO TO DEBT-PAYMENT
044200               END-IF
044300               SUBTRACT DEBT-PAYMENT FROM DEBT-BALANCE
044400           ELSE
044500               MOVE ZERO TO DEBT-PAYMENT
044600           END-IF.
044700           MOVE DEBT-PAYMENT TO YR-DEBT-PAYMENT(TBL-SUB).
044800           MOVE DEBT-BALANCE TO YR-DEBT-BALANCE-EOY(TBL-SUB).
044900           COMPUTE DISPOSABLE-INCOME ROUNDED =
045000               YR-AFTER-TAX-INCOME(TBL-SUB)
045100               - YR-LIVING-EXPENSES(TBL-SUB) - MAJOR-THIS-YEAR
045200               - DEBT-PAYMENT.
045300           COMPUTE EFUND-TARGET ROUNDED =
045400               YR-LIVING-EXPENSES(TBL-SUB) * 0.5.
045500           MOVE ZERO TO EFUND-CONTRIB.
045600           IF LIQUID-SAVINGS < EFUND-TARGET
045700                   AND DISPOSABLE-INCOME > ZERO
045800               COMPUTE EFUND-CONTRIB ROUNDED =
045900                   DISPOSABLE-INCOME * 0.20
046000               COMPUTE EFUND-REMAINING ROUNDED =
046100                   EFUND-TARGET - LIQUID-SAVINGS
046200               IF EFUND-REMAINING < EFUND-CONTRIB
046300                   MOVE EFUND-REMAINING TO EFUND-CONTRIB
046400               END-IF
046500               IF EFUND-CONTRIB < ZERO
046600                   MOVE ZERO TO EFUND-CONTRIB
046700               END-IF
046800           END-IF.
046900           ADD EFUND-CONTRIB TO LIQUID-SAVINGS.
047000           MOVE EFUND-CONTRIB TO YR-EFUND-CONTRIB(TBL-SUB).
047100           MOVE LIQUID-SAVINGS TO YR-LIQUID-SAVINGS-EOY(TBL-SUB).
047200           COMPUTE INVEST-CONTRIB ROUNDED =
047300               (DISPOSABLE-INCOME - EFUND-CONTRIB) * SAVINGS-RATE.
047400           IF INVEST-CONTRIB < ZERO
047500               MOVE ZERO TO INVEST-CONTRIB
047600           END-IF.
047700           MOVE INVEST-CONTRIB TO YR-INVEST-CONTRIB(TBL-SUB).
047800           ADD INVEST-CONTRIB TO PORTFOLIO-BAL.
047900           COMPUTE INVEST-GROWTH ROUNDED =
048000               PORTFOLIO-BAL * INVEST-RETURN-RATE.
048100           ADD INVEST-GROWTH TO PORTFOLIO-BAL.
048200           MOVE INVEST-GROWTH TO YR-INVEST-GROWTH(TBL-SUB).
048300           MOVE PORTFOLIO-BAL TO YR-PORTFOLIO-EOY(TBL-SUB).
048400           COMPUTE YR-TOTAL-SAVINGS(TBL-SUB) ROUNDED =
048500               EFUND-CONTRIB + INVEST-CONTRIB.
048600           ADD YR-GROSS-SALARY(TBL-SUB)    TO SUM-TOTAL-GROSS.
048700           ADD YR-TAXES(TBL-SUB)           TO SUM-TOTAL-TAXES.
048800           ADD YR-LIVING-EXPENSES(TBL-SUB) TO SUM-TOTAL-LIVING.
048900           ADD MAJOR-THIS-YEAR             TO SUM-TOTAL-MAJOR.
049000           ADD YR-TOTAL-SAVINGS(TBL-SUB)   TO SUM-TOTAL-SAVED.
049100           COMPUTE NET-WORTH ROUNDED =
049200               LIQUID-SAVINGS + PORTFOLIO-BAL - DEBT-BALANCE.
049300           MOVE NET-WORTH TO YR-NET-WORTH-EOY(TBL-SUB).
049400       3000-ENDN-SIMULATE-YEAR.
049500           EXIT.
049600
049700       3100-BEGN-FIND-CAREER-OVERRIDE.
049800           MOVE 'N' TO CAREER-MATCH-SW.
049900           MOVE ZERO TO MATCHED-CCHG-SUB.
050000           IF NUM-CAREER-CHANGES = ZERO
050100               GO TO 3100-ENDN-FIND-CAREER-OVERRIDE
050200           END-IF.
050300           PERFORM 3110-BEGN-SCAN-CAREER-TABLE
050400               THRU 3110-ENDN-SCAN-CAREER-TABLE
050500               VARYING CCHG-SUB FROM 1 BY 1
050600               UNTIL CCHG-SUB > NUM-CAREER-CHANGES.
050700       3100-ENDN-FIND-CAREER-OVERRIDE.
050800           EXIT.
050900
051000       3110-BEGN-SCAN-CAREER-TABLE.
051100           IF CCHG-YEAR(CCHG-SUB) > YEAR-IDX
051200               GO TO 3110-ENDN-SCAN-CAREER-TABLE
051300           END-IF.
051400           MOVE 'Y' TO CAREER-MATCH-SW.
051500           MOVE CCHG-SUB TO MATCHED-CCHG-SUB.
051600       3110-ENDN-SCAN-CAREER-TABLE.
051700           EXIT.
051800
051900       3200-BEGN-SUM-MAJOR-EXPENSES.
052000           IF MEXP-YEAR(MEXP-SUB) NOT = YEAR-IDX
052100               GO TO 3200-ENDN-SUM-MAJOR-EXPENSES
052200           END-IF.
052300           COMPUTE MEXP-PAID ROUNDED =
052400               MEXP-AMOUNT(MEXP-SUB) * INFL-MULT.
052500           ADD MEXP-PAID TO MAJOR-THIS-YEAR.
052600       3200-ENDN-SUM-MAJOR-EXPENSES.
052700           EXIT.
052800
052900       4000-BEGN-POST-LOOP.
053000           COMPUTE SUM-FI-TARGET ROUNDED =
053100               YR-LIVING-EXPENSES(RUN-YEARS) / 0.04.
053200           MOVE 'N' TO SUM-FI-ACHIEVED.
053300           MOVE ZERO TO SUM-FI-AGE SUM-FI-YEAR.
053400           PERFORM 4100-BEGN-SCAN-FI-TARGET THRU 4100-ENDN-SCAN-FI-TARGET
053500               VARYING TBL-SUB FROM 1 BY 1
053600               UNTIL TBL-SUB > RUN-YEARS OR SUM-FI-ACHIEVED-YES.
053700           COMPUTE SUM-FINAL-AGE = STARTING-AGE + RUN-YEARS - 1.
053800           MOVE YR-NET-WORTH-EOY(RUN-YEARS) TO SUM-FINAL-NET-WORTH.
053900           MOVE YR-LIQUID-SAVINGS-EOY(RUN-YEARS) TO SUM-FINAL-LIQUID.
054000           MOVE YR-PORTFOLIO-EOY(RUN-YEARS) TO SUM-FINAL-PORTFOLIO.
054100           MOVE YR-DEBT-BALANCE-EOY(RUN-YEARS) TO SUM-FINAL-DEBT.
054200       4000-ENDN-POST-LOOP.
054300           EXIT.
054400
054500       4100-BEGN-SCAN-FI-TARGET.
054600           IF YR-PORTFOLIO-EOY(TBL-SUB) < SUM-FI-TARGET
054700               GO TO 4100-ENDN-SCAN-FI-TARGET
054800           END-IF.
054900           MOVE 'Y' TO SUM-FI-ACHIEVED.
055000           MOVE YR-YEAR(TBL-SUB) TO SUM-FI-YEAR.
055100           MOVE YR-AGE(TBL-SUB)  TO SUM-FI-AGE.
055200       4100-ENDN-SCAN-FI-TARGET.
055300           EXIT.
055400
055500      *    COMPARE -- THREE-COLUMN BLOCK (FINAL NET WORTH AND FI AGE,
055600      *    EACH WITH SCENARIO1-MINUS-SCENARIO2 DIFFERENCE), FOLLOWED BY
055700      *    THE FIVE-METRIC TABLE SPEC CALLS OUT UNDER ITS COMPARE
055800      *    SECTION: FINAL NET WORTH, TOTAL GROSS EARNED, TOTAL SAVED,
055900      *    FI AGE (OR N/A), FI TARGET -- ONE COLUMN PER SCENARIO.
056000       8000-BEGN-WRITE-COMPARISON.
056100           MOVE SPACES TO REPORT-LINE.
056200           MOVE 'TWO-SCENARIO COMPARISON --' TO CHDG-TEXT.
056300           MOVE SCEN-NAME-1 TO CHDG-SCEN-1-NAME.
056400           MOVE SCEN-NAME-2 TO CHDG-SCEN-2-NAME.
056500           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-HEADING-LINE.
056600
056700           MOVE SPACES TO REPORT-LINE.
056800           MOVE 'FINAL NET WORTH' TO CDTL-LABEL.
056900           MOVE SUM1-FINAL-NET-WORTH TO EDIT-SIGNED-AMOUNT.
057000           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-1.
057100           MOVE SUM2-FINAL-NET-WORTH TO EDIT-SIGNED-AMOUNT.
057200           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-2.
057300           COMPUTE DIFF-AMOUNT = SUM1-FINAL-NET-WORTH - SUM2-FINAL-NET-WORTH.
057400           MOVE DIFF-AMOUNT TO EDIT-SIGNED-AMOUNT.
057500           MOVE EDIT-SIGNED-AMOUNT TO CDTL-DIFF.
057600           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
057700
057800           MOVE SPACES TO REPORT-LINE.
057900           MOVE 'FI AGE' TO CDTL-LABEL.
058000           PERFORM 8100-BEGN-FORMAT-FI-AGE-ROW
058100               THRU 8100-ENDN-FORMAT-FI-AGE-ROW.
058200           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
058300
058400           MOVE SPACES TO REPORT-LINE.
058500           MOVE 'TOTAL GROSS SALARY EARNED' TO CDTL-LABEL.
058600           MOVE SUM1-TOTAL-GROSS TO EDIT-SIGNED-AMOUNT.
058700           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-1.
058800           MOVE SUM2-TOTAL-GROSS TO EDIT-SIGNED-AMOUNT.
058900           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-2.
059000           MOVE SPACES TO CDTL-DIFF.
059100           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
059200
059300           MOVE SPACES TO REPORT-LINE.
059400           MOVE 'TOTAL SAVED' TO CDTL-LABEL.
059500           MOVE SUM1-TOTAL-SAVED TO EDIT-SIGNED-AMOUNT.
059600           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-1.
059700           MOVE SUM2-TOTAL-SAVED TO EDIT-SIGNED-AMOUNT.
059800           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-2.
059900           MOVE SPACES TO CDTL-DIFF.
060000           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
060100
060200           MOVE SPACES TO REPORT-LINE.
060300           MOVE 'FINAL NET WORTH' TO CDTL-LABEL.
060400           MOVE SUM1-FINAL-NET-WORTH TO EDIT-SIGNED-AMOUNT.
060500           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-1.
060600           MOVE SUM2-FINAL-NET-WORTH TO EDIT-SIGNED-AMOUNT.
060700           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-2.
060800           MOVE SPACES TO CDTL-DIFF.
060900           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
061000
061100           MOVE SPACES TO REPORT-LINE.
061200           MOVE 'FI AGE (OR N/A)' TO CDTL-LABEL.
061300           PERFORM 8100-BEGN-FORMAT-FI-AGE-ROW
061400               THRU 8100-ENDN-FORMAT-FI-AGE-ROW.
061500           MOVE SPACES TO CDTL-DIFF.
061600           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
061700
061800           MOVE SPACES TO REPORT-LINE.
061900           MOVE 'FI TARGET' TO CDTL-LABEL.
062000           MOVE SUM1-FI-TARGET TO EDIT-SIGNED-AMOUNT.
062100           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-1.
062200           MOVE SUM2-FI-TARGET TO EDIT-SIGNED-AMOUNT.
062300           MOVE EDIT-SIGNED-AMOUNT TO CDTL-VALUE-2.
062400           MOVE SPACES TO CDTL-DIFF.
062500           WRITE COMPARISON-REPORT-RECORD FROM COMPARISON-DETAIL-LINE.
062600       8000-ENDN-WRITE-COMPARISON.
062700           EXIT.
062800
062900      *    FI AGE IS "N/A" FOR A SCENARIO THAT NEVER HIT ITS FI TARGET.
063000      *    WHEN BOTH SCENARIOS ACHIEVED FI THE DIFF COLUMN CARRIES THE
063100      *    NUMERIC AGE DIFFERENCE; WHEN ONLY ONE DID, THE DIFF COLUMN
063200      *    NAMES THAT SCENARIO AS THE FI WINNER INSTEAD OF A NUMBER;
063300      *    WHEN NEITHER DID, THE DIFF COLUMN IS "N/A".
063400       8100-BEGN-FORMAT-FI-AGE-ROW.
063500           IF SUM1-FI-ACHIEVED-YES
063600               MOVE SUM1-FI-AGE TO EDIT-AGE-AMOUNT
063700               MOVE EDIT-AGE-AMOUNT TO CDTL-VALUE-1
063800           ELSE
063900               MOVE 'N/A' TO CDTL-VALUE-1
064000           END-IF.
064100           IF SUM2-FI-ACHIEVED-YES
064200               MOVE SUM2-FI-AGE TO EDIT-AGE-AMOUNT
064300               MOVE EDIT-AGE-AMOUNT TO CDTL-VALUE-2
064400           ELSE
064500               MOVE 'N/A' TO CDTL-VALUE-2
064600           END-IF.
064700           IF SUM1-FI-ACHIEVED-YES AND SUM2-FI-ACHIEVED-YES
064800               COMPUTE AGE-DIFF = SUM1-FI-AGE - SUM2-FI-AGE
064900               MOVE AGE-DIFF TO EDIT-AGE-AMOUNT
065000               MOVE EDIT-AGE-AMOUNT TO CDTL-DIFF
065100           ELSE
065200               IF SUM1-FI-ACHIEVED-YES
065300                   MOVE 'SCEN 1' TO CDTL-DIFF
065400               ELSE
065500                   IF SUM2-FI-ACHIEVED-YES
065600                       MOVE 'SCEN 2' TO CDTL-DIFF
065700                   ELSE
065800                       MOVE 'N/A' TO CDTL-DIFF
065900                   END-IF
066000               END-IF
066100           END-IF.
066200       8100-ENDN-FORMAT-FI-AGE-ROW.
066300           EXIT.
