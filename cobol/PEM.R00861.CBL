000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. REPORT-PRINT-AREA.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/28/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.R00861  --  REPORT PRINT-LINE LAYOUTS
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  ONE 132-BYTE PRINT AREA SHARED BY ALL FOUR REPORTS.  THE
001300      *  CALLING PARAGRAPH MOVES SPACES TO REPORT-LINE, THEN BUILDS
001400      *  WHICHEVER REDEFINED VIEW APPLIES, THEN WRITES REPORT-LINE.
001500      *  KEEPING ONE PRINT AREA (RATHER THAN FOUR SEPARATE FD RECORDS)
001600      *  MATCHES THE WAY THE OLD ETL-FEED COPYBOOKS OVERLAY UNRELATED
001700      *  RECORD SHAPES ON ONE FIXED-LENGTH AREA.  CATALOGUE ENTRY ONLY
001800      *  -- SEE REMARK IN PEM.TIP01 ABOUT THIS SHOP'S PRACTICE OF
001900      *  RESTATING LAYOUTS RATHER THAN COPYING THEM.
002000      *-----------------------------------------------------------------
002100      *  CHANGE LOG
002200      *    07/28/1986  RBW  0000  ORIGINAL PRINT LINE, YEARLY DETAIL ONLY
002300      *    02/03/1988  RBW  0041  ADDED SUMMARY-DETAIL-LINE AND
002400      *                           MILESTONE-DETAIL-LINE REDEFINES
002500      *    11/21/1990  THK  0077  ADDED COMPARISON REPORT REDEFINES
002600      *                           FOR PEM.TIP11
002700      *    09/09/1993  THK  0102  CHANGED YEARLY-DETAIL-LINE AND
002800      *                           MILESTONE-DETAIL-LINE MONEY COLUMNS
002900      *                           FROM PLAIN PIC X TO EDITED NUMERIC
003000      *                           PICTURES SO AMOUNTS PRINT WITH COMMAS
003100      *                           AND RIGHT-JUSTIFY WITHOUT A MOVE-AND-
003200      *                           PAD IN THE PROCEDURE DIVISION
003300      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
003400      *                           LINES PER SHOP STANDARDS REVIEW
003500      *****************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM.
004000       DATA DIVISION.
004100       WORKING-STORAGE SECTION.
004200       01  REPORT-PRINT-AREA.
004300           05  REPORT-LINE                   PIC X(132).
004400           05  YEARLY-HEADING-LINE REDEFINES REPORT-LINE.
004500               10  YHDG-TEXT                 PIC X(24).
004600               10  YHDG-SCEN-NAME            PIC X(30).
004700               10  FILLER                    PIC X(78).
004800           05  YEARLY-DETAIL-LINE REDEFINES REPORT-LINE.
004900               10  YDTL-YEAR                 PIC Z9.
005000               10  FILLER                    PIC X(01).
005100               10  YDTL-AGE                  PIC ZZ9.
005200               10  FILLER                    PIC X(01).
005300               10  YDTL-GROSS                PIC ZZZ,ZZZ,ZZ9.
005400               10  FILLER                    PIC X(01).
005500               10  YDTL-AFTER-TAX            PIC ZZZ,ZZZ,ZZ9.
005600               10  FILLER                    PIC X(01).
005700               10  YDTL-LIVING               PIC ZZZ,ZZZ,ZZ9.
005800               10  FILLER                    PIC X(01).
005900               10  YDTL-MAJOR                PIC ZZZ,ZZZ,ZZ9.
006000               10  FILLER                    PIC X(01).
006100               10  YDTL-DEBT-PMT             PIC ZZZ,ZZZ,ZZ9.
006200               10  FILLER                    PIC X(01).
006300               10  YDTL-SAVINGS              PIC ZZZ,ZZZ,ZZ9.
006400               10  FILLER                    PIC X(01).
006500               10  YDTL-PORTFOLIO            PIC ZZ,ZZZ,ZZZ,ZZ9.
006600               10  FILLER                    PIC X(01).
006700               10  YDTL-NET-WORTH            PIC -ZZ,ZZZ,ZZZ,ZZ9.
006800               10  FILLER                    PIC X(35).
006900           05  SUMMARY-HEADING-LINE REDEFINES REPORT-LINE.
007000               10  SHDG-TEXT                 PIC X(24).
007100               10  SHDG-SCEN-NAME            PIC X(30).
007200               10  FILLER                    PIC X(78).
007300           05  SUMMARY-DETAIL-LINE REDEFINES REPORT-LINE.
007400               10  SDTL-LABEL                PIC X(30).
007500               10  SDTL-VALUE                PIC X(20).
007600               10  FILLER                    PIC X(82).
007700           05  DASHBOARD-DETAIL-LINE REDEFINES REPORT-LINE.
007800               10  DDTL-LABEL                PIC X(30).
007900               10  DDTL-VALUE                PIC X(20).
008000               10  FILLER                    PIC X(82).
008100           05  MILESTONE-HEADING-LINE REDEFINES REPORT-LINE.
008200               10  MHDG-TEXT                 PIC X(24).
008300               10  MHDG-SCEN-NAME            PIC X(30).
008400               10  FILLER                    PIC X(78).
008500           05  MILESTONE-DETAIL-LINE REDEFINES REPORT-LINE.
008600               10  MDTL-AMOUNT               PIC Z,ZZZ,ZZ9.
008700               10  FILLER                    PIC X(01).
008800               10  MDTL-AGE                  PIC ZZ9.
008900               10  FILLER                    PIC X(01).
009000               10  MDTL-YEAR                 PIC Z9.
009100               10  FILLER                    PIC X(116).
009200           05  COMPARISON-HEADING-LINE REDEFINES REPORT-LINE.
009300               10  CHDG-TEXT                 PIC X(24).
009400               10  CHDG-SCEN-1-NAME          PIC X(30).
009500               10  CHDG-SCEN-2-NAME          PIC X(30).
009600               10  FILLER                    PIC X(48).
009700           05  COMPARISON-DETAIL-LINE REDEFINES REPORT-LINE.
009800               10  CDTL-LABEL                PIC X(30).
009900               10  CDTL-VALUE-1              PIC X(18).
010000               10  CDTL-VALUE-2              PIC X(18).
010100               10  CDTL-DIFF                 PIC X(18).
010200               10  FILLER                    PIC X(48).
010300       PROCEDURE DIVISION.
010400           STOP RUN.
