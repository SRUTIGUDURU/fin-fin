000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. LIFE-SIM-ENGINE.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/21/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP09  --  LIFE-SIM-ENGINE
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  DRIVES THE YEAR-BY-YEAR PROJECTION FOR EVERY SCENARIO ON
001300      *  SCENARIO-MASTER-FILE, AGAINST THE ONE SET OF RUN-WIDE
001400      *  ASSUMPTIONS ON SIM-PARAMS-FILE, AND PRODUCES THE YEARLY
001500      *  DETAIL, SUMMARY AND MILESTONE REPORTS.  ADD/GET/DELETE OF
001600      *  SCENARIOS IS A SEPARATE LOAD MODULE -- SEE PEM.TIP10.  THE
001700      *  TWO-SCENARIO COMPARISON REPORT IS ALSO A SEPARATE LOAD
001800      *  MODULE -- SEE PEM.TIP11 -- WHICH CARRIES ITS OWN COPY OF THE
001900      *  SIMULATE-YEAR LOGIC BELOW RATHER THAN SHARING THIS ONE.
002000      *
002100      *  THE SCENARIO-MASTER-RECORD AND SIM-PARAMETER-RECORD LAYOUTS
002200      *  ARE RESTATED HERE RATHER THAN COPIED -- PEM.TIP01 AND
002300      *  PEM.TIP02 ARE CATALOGUE ENTRIES, NOT COMPILE-TIME COPY
002400      *  MEMBERS, SAME AS THE OLD DFA/APR/DVRA FAMILY THIS SHOP HAS
002500      *  ALWAYS MAINTAINED THAT WAY.  KEEP THE TWO IN STEP BY HAND.
002600      *-----------------------------------------------------------------
002700      *  CHANGE LOG
002800      *    07/21/1986  RBW  0000  ORIGINAL PROGRAM -- YEAR LOOP AND
002900      *                           YEARLY DETAIL REPORT ONLY
003000      *    02/03/1988  RBW  0041  ADDED SUMMARY REPORT AND FI TARGET/
003100      *                           FI ACHIEVEMENT SCAN (4000-/4100-)
003200      *    11/21/1990  THK  0077  ADDED CAREER-CHANGE OVERRIDE SCAN
003300      *                           (3100-/3110-) AND MILESTONE REPORT
003400      *                           (6500-/6510-/6520-)
003500      *    09/09/1993  THK  0102  RAISED HORIZON TO CALLER-SET 5-60
003600      *                           YEARS (OCCURS DEPENDING ON), RAISED
003700      *                           MAJOR-EXPENSE/CAREER-CHANGE MAX TO 10
003800      *    01/05/1999  PDQ  0140  Y2K SWEEP -- SCEN-CREATE-DATE READ
003900      *                           AS 4-DIGIT CENTURY+YEAR, NO LOGIC
004000      *                           CHANGE IN THIS PROGRAM
004100      *    06/14/2001  PDQ  0158  ADDED DASHBOARD ACCUMULATOR PASS
004200      *                           (7000-) PRINTED ONCE AFTER LAST
004300      *                           SCENARIO'S SUMMARY
004400      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
004500      *                           LINES, FILE STATUS FIELDS AND UPSI-0
004600      *                           TRACE SWITCH PER SHOP STANDARDS
004700      *                           REVIEW
004800      *    02/19/2007  PDQ  0203  YEARLY DETAIL MONEY COLUMNS WERE BEING
004900      *                           TRUNCATED TO WHOLE DOLLARS BY THE
005000      *                           EDITED MOVE INSTEAD OF ROUNDED --
005100      *                           AUDIT FINDING.  5100- NOW COMPUTES
005200      *                           ROUNDED INTO YEARLY-RPT-ROUND-AREAS
005300      *                           BEFORE THE MOVE TO THE PRINT LINE
005400      *    02/26/2007  PDQ  0204  DROPPED THE WS- PREFIX FROM EVERY
005500      *                           WORKING-STORAGE ITEM IN THIS PROGRAM
005600      *                           -- NOT THIS SHOP'S CONVENTION (SEE
005700      *                           PEM.TIP01/02/03/04 FD NAMING); ONLY
005800      *                           RUN-YEARS WAS RENAMED OUTRIGHT, TO
005900      *                           AVOID COLLIDING WITH SIM-YEARS ON THE
006000      *                           INCOMING SIM-PARAMETER-RECORD
006100      *****************************************************************
006200       ENVIRONMENT DIVISION.
006300       CONFIGURATION SECTION.
006400       SPECIAL-NAMES.
006500           C01 IS TOP-OF-FORM
006600           CLASS PEM-VALID-DIGIT IS "0" THRU "9"
006700           UPSI-0 ON  STATUS IS TRACE-SWITCH-ON
006800                  OFF STATUS IS TRACE-SWITCH-OFF.
006900       FILE-CONTROL.
007000           SELECT SIM-PARAMS-FILE
007100               ASSIGN TO "SIMPARMS"
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS SIMPARMS-STATUS.
007400           SELECT SCENARIO-MASTER-FILE
007500               ASSIGN TO "SCENMSTR"
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS SCENMSTR-STATUS.
007800           SELECT YEARLY-REPORT-FILE
007900               ASSIGN TO "YEARRPT"
008000               ORGANIZATION IS LINE SEQUENTIAL
008100               FILE STATUS IS YEARLY-RPT-STATUS.
008200           SELECT SUMMARY-REPORT-FILE
008300               ASSIGN TO "SUMRPT"
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               FILE STATUS IS SUMMARY-RPT-STATUS.
008600           SELECT MILESTONE-REPORT-FILE
008700               ASSIGN TO "MILERPT"
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               FILE STATUS IS MILESTONE-RPT-STATUS.
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  SIM-PARAMS-FILE.
009300       01  SIM-PARAMETER-RECORD.
009400           05  SIM-YEARS                     PIC 9(2).
009500           05  SIM-YEARS-X REDEFINES SIM-YEARS
009600                                             PIC X(2).
009700           05  INFLATION-RATE                PIC 9V9(4).
009800           05  TAX-RATE                      PIC 9V9(4).
009900           05  FILLER                        PIC X(21).
010000       FD  SCENARIO-MASTER-FILE.
010100       01  SCENARIO-MASTER-RECORD.
010200           05  SCEN-ID                       PIC X(10).
010300           05  SCEN-NAME                     PIC X(30).
010400           05  SCEN-CREATE-DATE.
010500               10  SCEN-CREATE-CCYY          PIC 9(4).
010600               10  SCEN-CREATE-MM            PIC 9(2).
010700               10  SCEN-CREATE-DD            PIC 9(2).
010800           05  SCEN-CREATE-DATE-NBR REDEFINES SCEN-CREATE-DATE
010900                                             PIC 9(8).
011000           05  STARTING-AGE                  PIC 9(2).
011100           05  STARTING-SALARY               PIC 9(7)V9(2).
011200           05  SALARY-GROWTH-RATE            PIC S9V9(4).
011300           05  MONTHLY-EXPENSES              PIC 9(5)V9(2).
011400           05  SAVINGS-RATE                  PIC 9V9(4).
011500           05  INVEST-RETURN-RATE            PIC 9V9(4).
011600           05  STUDENT-DEBT                  PIC 9(7)V9(2).
011700           05  NUM-MAJOR-EXPENSES            PIC 9(2).
011800           05  NUM-CAREER-CHANGES            PIC 9(2).
011900           05  MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
012000                                   INDEXED BY MEXP-IDX.
012100               10  MEXP-NAME                 PIC X(20).
012200               10  MEXP-AMOUNT               PIC 9(7)V9(2).
012300               10  MEXP-YEAR                 PIC 9(2).
012400               10  FILLER                    PIC X(03).
012500           05  CAREER-CHANGE-TABLE OCCURS 10 TIMES
012600                                   INDEXED BY CCHG-IDX.
012700               10  CCHG-YEAR                 PIC 9(2).
012800               10  CCHG-NEW-SALARY           PIC 9(7)V9(2).
012900               10  CCHG-NEW-GROWTH           PIC S9V9(4).
013000               10  FILLER                    PIC X(02).
013100           05  FILLER                        PIC X(19).
013200       FD  YEARLY-REPORT-FILE.
013300       01  YEARLY-REPORT-RECORD                PIC X(132).
013400       FD  SUMMARY-REPORT-FILE.
013500       01  SUMMARY-REPORT-RECORD               PIC X(132).
013600       FD  MILESTONE-REPORT-FILE.
013700       01  MILESTONE-REPORT-RECORD             PIC X(132).
013800       WORKING-STORAGE SECTION.
013900       77  RUN-YEARS                      PIC 9(2) COMP.
014000       77  YEAR-IDX                       PIC 9(2) COMP.
014100       77  TBL-SUB                        PIC 9(2) COMP.
014200       77  MEXP-SUB                       PIC 9(2) COMP.
014300       77  CCHG-SUB                       PIC 9(2) COMP.
014400       77  MATCHED-CCHG-SUB               PIC 9(2) COMP.
014500       77  MILESTONE-SUB                  PIC 9(2) COMP.
014600       77  MILESTONE-AGE                  PIC 9(3).
014700       77  MILESTONE-YEAR                 PIC 9(2).
014800       77  SIMPARMS-STATUS                PIC X(2).
014900       77  SCENMSTR-STATUS                PIC X(2).
015000       77  YEARLY-RPT-STATUS              PIC X(2).
015100       77  SUMMARY-RPT-STATUS             PIC X(2).
015200       77  MILESTONE-RPT-STATUS           PIC X(2).
015300       77  SCENMSTR-EOF-SW                PIC X(1) VALUE 'N'.
015400           88  SCENMSTR-EOF                    VALUE 'Y'.
015500       77  CAREER-MATCH-SW                PIC X(1) VALUE 'N'.
015600           88  CAREER-MATCHED                  VALUE 'Y'.
015700       77  MILESTONE-FOUND-SW             PIC X(1) VALUE 'N'.
015800           88  MILESTONE-FOUND                 VALUE 'Y'.
015900
016000       01  WORK-AREAS.
016100           05  ACTIVE-SALARY              PIC 9(9)V9(2).
016200           05  ACTIVE-GROWTH-RATE         PIC S9V9(4).
016300           05  INFL-MULT                  PIC 9(3)V9(6).
016400           05  MAJOR-THIS-YEAR            PIC 9(9)V9(2).
016500           05  MEXP-PAID                  PIC 9(9)V9(2).
016600           05  DEBT-TARGET                PIC 9(9)V9(2).
016700           05  DEBT-PAYMENT               PIC S9(9)V9(2).
016800           05  PRE-DEBT-DISP              PIC S9(9)V9(2).
016900           05  DISPOSABLE-INCOME          PIC S9(9)V9(2).
017000           05  EFUND-TARGET               PIC 9(9)V9(2).
017100           05  EFUND-CONTRIB              PIC 9(9)V9(2).
017200           05  EFUND-REMAINING            PIC S9(9)V9(2).
017300           05  INVEST-CONTRIB             PIC S9(9)V9(2).
017400           05  INVEST-GROWTH              PIC S9(9)V9(2).
017500           05  LIQUID-SAVINGS             PIC 9(9)V9(2).
017600           05  PORTFOLIO-BAL              PIC 9(11)V9(2).
017700           05  DEBT-BALANCE               PIC 9(9)V9(2).
017800           05  ORIGINAL-STUDENT-DEBT      PIC 9(9)V9(2).
017900           05  NET-WORTH                  PIC S9(11)V9(2).
018000           05  EDIT-AMOUNT                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
018100           05  EDIT-SIGNED-AMOUNT         PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
018200           05  FILLER                        PIC X(08).
018300
018400      *    WHOLE-DOLLAR ROUNDING AREA FOR 5100-BEGN-WRITE-YEARLY-DETAIL.
018500      *    SPEC CALLS FOR THE YEARLY REPORT'S MONEY COLUMNS ROUNDED TO
018600      *    THE NEAREST DOLLAR, NOT JUST TRUNCATED BY THE EDITED MOVE.
018700       01  YEARLY-RPT-ROUND-AREAS.
018800           05  RND-GROSS                  PIC 9(9).
018900           05  RND-AFTER-TAX              PIC 9(9).
019000           05  RND-LIVING                 PIC 9(9).
019100           05  RND-MAJOR                  PIC 9(9).
019200           05  RND-DEBT-PMT               PIC 9(9).
019300           05  RND-SAVINGS                PIC 9(9).
019400           05  RND-PORTFOLIO              PIC 9(11).
019500           05  RND-NET-WORTH              PIC S9(11).
019600           05  FILLER                        PIC X(09).
019700
019800      *    FI-LADDER-TYPE MILESTONE AMOUNTS, LOADED BY FILLER/REDEFINES
019900      *    THE SAME WAY THE OLD RATE-TABLE COPYBOOKS IN THIS SHOP WERE
020000      *    ALWAYS BUILT -- COBOL WON'T LET AN OCCURS CLAUSE CARRY TEN
020100      *    DIFFERENT VALUE CLAUSES DIRECTLY.
020200       01  MILESTONE-LADDER-DATA.
020300           05  FILLER                        PIC X(10) VALUE '0000010000'.
020400           05  FILLER                        PIC X(10) VALUE '0000050000'.
020500           05  FILLER                        PIC X(10) VALUE '0000100000'.
020600           05  FILLER                        PIC X(10) VALUE '0000250000'.
020700           05  FILLER                        PIC X(10) VALUE '0000500000'.
020800           05  FILLER                        PIC X(10) VALUE '0000750000'.
020900           05  FILLER                        PIC X(10) VALUE '0001000000'.
021000           05  FILLER                        PIC X(10) VALUE '0001500000'.
021100           05  FILLER                        PIC X(10) VALUE '0002000000'.
021200           05  FILLER                        PIC X(10) VALUE '0005000000'.
021300           05  FILLER                        PIC X(04) VALUE SPACES.
021400       01  MILESTONE-LADDER REDEFINES MILESTONE-LADDER-DATA.
021500           05  MILESTONE-AMOUNT OCCURS 10 TIMES
021600                                   INDEXED BY MSTN-IDX
021700                                             PIC 9(10).
021800           05  FILLER                        PIC X(04).
021900
022000       01  SUMMARY-RECORD.
022100           05  SUM-TOTAL-GROSS               PIC 9(11)V9(2).
022200           05  SUM-TOTAL-TAXES               PIC 9(11)V9(2).
022300           05  SUM-TOTAL-SAVED                PIC 9(11)V9(2).
022400           05  SUM-TOTAL-LIVING               PIC 9(11)V9(2).
022500           05  SUM-TOTAL-MAJOR                PIC 9(11)V9(2).
022600           05  SUM-FINAL-NET-WORTH            PIC S9(11)V9(2).
022700           05  SUM-FINAL-AGE                  PIC 9(3).
022800           05  SUM-FINAL-LIQUID               PIC 9(11)V9(2).
022900           05  SUM-FINAL-PORTFOLIO            PIC 9(11)V9(2).
023000           05  SUM-FINAL-DEBT                 PIC 9(9)V9(2).
023100           05  SUM-FI-TARGET                  PIC 9(11)V9(2).
023200           05  SUM-FI-ACHIEVED                PIC X(1).
023300               88  SUM-FI-ACHIEVED-YES            VALUE 'Y'.
023400               88  SUM-FI-ACHIEVED-NO             VALUE 'N'.
023500           05  SUM-FI-AGE                     PIC 9(3).
023600           05  SUM-FI-YEAR                    PIC 9(2).
023700           05  FILLER                         PIC X(10).
023800
023900       01  DASHBOARD-TOTALS.
024000           05  DASH-SCENARIO-COUNT            PIC 9(5)      COMP.
024100           05  DASH-SALARY-TOTAL              PIC 9(11)V9(2).
024200           05  DASH-SAV-RATE-TOTAL            PIC 9(7)V9(4).
024300           05  DASH-AVG-SALARY                PIC 9(9)V9(2).
024400           05  DASH-AVG-SAV-RATE-PCT          PIC 9(3)V9(1).
024500           05  FILLER                         PIC X(06).
024600
024700       01  YEARLY-RESULT-TABLE.
024800           05  YEARLY-RESULT-ENTRY OCCURS 1 TO 60 TIMES
024900                       DEPENDING ON RUN-YEARS
025000                       INDEXED BY YR-IDX.
025100               10  YR-YEAR                   PIC 9(2).
025200               10  YR-AGE                    PIC 9(3).
025300               10  YR-GROSS-SALARY           PIC 9(9)V9(2).
025400               10  YR-TAXES                  PIC 9(9)V9(2).
025500               10  YR-AFTER-TAX-INCOME       PIC 9(9)V9(2).
025600               10  YR-LIVING-EXPENSES        PIC 9(9)V9(2).
025700               10  YR-MAJOR-EXP-PAID         PIC 9(9)V9(2).
025800               10  YR-DEBT-PAYMENT           PIC 9(9)V9(2).
025900               10  YR-DEBT-BALANCE-EOY       PIC 9(9)V9(2).
026000               10  YR-EFUND-CONTRIB          PIC 9(9)V9(2).
026100               10  YR-INVEST-CONTRIB         PIC 9(9)V9(2).
026200               10  YR-INVEST-GROWTH          PIC S9(9)V9(2).
026300               10  YR-TOTAL-SAVINGS          PIC 9(9)V9(2).
026400               10  YR-LIQUID-SAVINGS-EOY     PIC 9(9)V9(2).
026500               10  YR-PORTFOLIO-EOY          PIC 9(11)V9(2).
026600               10  YR-NET-WORTH-EOY          PIC S9(11)V9(2).
026700               10  FILLER                    PIC X(05).
026800
026900       01  REPORT-PRINT-AREA.
027000           05  REPORT-LINE                   PIC X(132).
027100           05  YEARLY-HEADING-LINE REDEFINES REPORT-LINE.
027200               10  YHDG-TEXT                 PIC X(24).
027300               10  YHDG-SCEN-NAME            PIC X(30).
027400               10  FILLER                    PIC X(78).
027500           05  YEARLY-DETAIL-LINE REDEFINES REPORT-LINE.
027600               10  YDTL-YEAR                 PIC Z9.
027700               10  FILLER                    PIC X(01).
027800               10  YDTL-AGE                  PIC ZZ9.
027900               10  FILLER                    PIC X(01).
028000               10  YDTL-GROSS                PIC ZZZ,ZZZ,ZZ9.
028100               10  FILLER                    PIC X(01).
028200               10  YDTL-AFTER-TAX            PIC ZZZ,ZZZ,ZZ9.
028300               10  FILLER                    PIC X(01).
028400               10  YDTL-LIVING               PIC ZZZ,ZZZ,ZZ9.
028500               10  FILLER                    PIC X(01).
028600               10  YDTL-MAJOR                PIC ZZZ,ZZZ,ZZ9.
028700               10  FILLER                    PIC X(01).
028800               10  YDTL-DEBT-PMT             PIC ZZZ,ZZZ,ZZ9.
028900               10  FILLER                    PIC X(01).
029000               10  YDTL-SAVINGS              PIC ZZZ,ZZZ,ZZ9.
029100               10  FILLER                    PIC X(01).
029200               10  YDTL-PORTFOLIO            PIC ZZ,ZZZ,ZZZ,ZZ9.
029300               10  FILLER                    PIC X(01).
029400               10  YDTL-NET-WORTH            PIC -ZZ,ZZZ,ZZZ,ZZ9.
029500               10  FILLER                    PIC X(35).
029600           05  SUMMARY-HEADING-LINE REDEFINES REPORT-LINE.
029700               10  SHDG-TEXT                 PIC X(24).
029800               10  SHDG-SCEN-NAME            PIC X(30).
029900               10  FILLER                    PIC X(78).
030000           05  SUMMARY-DETAIL-LINE REDEFINES REPORT-LINE.
030100               10  SDTL-LABEL                PIC X(30).
030200               10  SDTL-VALUE                PIC X(20).
030300               10  FILLER                    PIC X(82).
030400           05  DASHBOARD-DETAIL-LINE REDEFINES REPORT-LINE.
030500               10  DDTL-LABEL                PIC X(30).
030600               10  DDTL-VALUE                PIC X(20).
030700               10  FILLER                    PIC X(82).
030800           05  MILESTONE-HEADING-LINE REDEFINES REPORT-LINE.
030900               10  MHDG-TEXT                 PIC X(24).
031000               10  MHDG-SCEN-NAME            PIC X(30).
031100               10  FILLER                    PIC X(78).
031200           05  MILESTONE-DETAIL-LINE REDEFINES REPORT-LINE.
031300               10  MDTL-AMOUNT               PIC Z,ZZZ,ZZ9.
031400               10  FILLER                    PIC X(01).
031500               10  MDTL-AGE                  PIC ZZ9.
031600               10  FILLER                    PIC X(01).
031700               10  MDTL-YEAR                 PIC Z9.
031800               10  FILLER                    PIC X(116).
031900
032000       PROCEDURE DIVISION.
032100
032200       0000-MAIN-LINE.
032300           IF TRACE-SWITCH-ON
032400               DISPLAY 'PEM.TIP09 -- TRACE ON, STARTING RUN'
032500           END-IF.
032600           OPEN INPUT  SIM-PARAMS-FILE
032700                       SCENARIO-MASTER-FILE
032800                OUTPUT YEARLY-REPORT-FILE
032900                       SUMMARY-REPORT-FILE
033000                       MILESTONE-REPORT-FILE.
033100           PERFORM 1000-BEGN-READ-PARAMETERS THRU 1000-ENDN-READ-PARAMETERS.
033200           PERFORM 2000-BEGN-PROCESS-SCENARIO THRU 2000-ENDN-PROCESS-SCENARIO
033300               UNTIL SCENMSTR-EOF.
033400           PERFORM 7000-BEGN-WRITE-DASHBOARD THRU 7000-ENDN-WRITE-DASHBOARD.
033500           CLOSE SIM-PARAMS-FILE
033600                 SCENARIO-MASTER-FILE
033700                 YEARLY-REPORT-FILE
033800                 SUMMARY-REPORT-FILE
033900                 MILESTONE-REPORT-FILE.
034000           STOP RUN.
034100
034200      *    STEP 1 OF THE BATCH FLOW -- READ THE ONE RUN-WIDE PARAMETER
034300      *    RECORD AND PRIME THE FIRST SCENARIO READ.
034400       1000-BEGN-READ-PARAMETERS.
034500           MOVE ZERO TO DASH-SCENARIO-COUNT DASH-SALARY-TOTAL
034600                        DASH-SAV-RATE-TOTAL.
034700           READ SIM-PARAMS-FILE
034800               AT END
034900                   DISPLAY 'PEM.TIP09 -- NO SIM-PARAMS RECORD, RUN ENDED'
035000                   MOVE 'Y' TO SCENMSTR-EOF-SW
035100           END-READ.
035200           IF SCENMSTR-EOF
035300               GO TO 1000-ENDN-READ-PARAMETERS
035400           END-IF.
035500           IF SIM-YEARS-X IS NOT PEM-VALID-DIGIT
035600               DISPLAY 'PEM.TIP09 -- SIM-YEARS NOT NUMERIC, RUN ENDED'
035700               MOVE 'Y' TO SCENMSTR-EOF-SW
035800               GO TO 1000-ENDN-READ-PARAMETERS
035900           END-IF.
036000           MOVE SIM-YEARS TO RUN-YEARS.
036100           PERFORM 2100-BEGN-READ-SCENARIO THRU 2100-ENDN-READ-SCENARIO.
036200       1000-ENDN-READ-PARAMETERS.
036300           EXIT.
036400
036500      *    STEPS 2-3 OF THE BATCH FLOW -- RUN ONE SCENARIO THROUGH THE
036600      *    YEAR LOOP, THE POST-LOOP RULES, AND ALL THREE REPORTS.
036700       2000-BEGN-PROCESS-SCENARIO.
036800           PERFORM 2200-BEGN-INIT-SCENARIO THRU 2200-ENDN-INIT-SCENARIO.
036900           PERFORM 3000-BEGN-SIMULATE-YEAR THRU 3000-ENDN-SIMULATE-YEAR
037000               VARYING YEAR-IDX FROM 0 BY 1
037100               UNTIL YEAR-IDX = RUN-YEARS.
037200           PERFORM 4000-BEGN-POST-LOOP THRU 4000-ENDN-POST-LOOP.
037300           PERFORM 5000-BEGN-WRITE-YEARLY-REPORT
037400               THRU 5000-ENDN-WRITE-YEARLY-REPORT.
037500           PERFORM 6000-BEGN-WRITE-SUMMARY-REPORT
037600               THRU 6000-ENDN-WRITE-SUMMARY-REPORT.
037700           PERFORM 6500-BEGN-WRITE-MILESTONES
037800               THRU 6500-ENDN-WRITE-MILESTONES.
037900           ADD 1 TO DASH-SCENARIO-COUNT.
038000           ADD STARTING-SALARY TO DASH-SALARY-TOTAL.
038100           ADD SAVINGS-RATE TO DASH-SAV-RATE-TOTAL.
038200           PERFORM 2100-BEGN-READ-SCENARIO THRU 2100-ENDN-READ-SCENARIO.
038300       2000-ENDN-PROCESS-SCENARIO.
038400           EXIT.
038500
038600       2100-BEGN-READ-SCENARIO.
038700           READ SCENARIO-MASTER-FILE
038800               AT END MOVE 'Y' TO SCENMSTR-EOF-SW
038900           END-READ.
039000       2100-ENDN-READ-SCENARIO.
039100           EXIT.
039200
039300       2200-BEGN-INIT-SCENARIO.
039400           MOVE ZERO TO LIQUID-SAVINGS PORTFOLIO-BAL.
039500           MOVE STUDENT-DEBT TO DEBT-BALANCE.
039600           MOVE STUDENT-DEBT TO ORIGINAL-STUDENT-DEBT.
039700           MOVE 1.000000 TO INFL-MULT.
039800           MOVE ZERO TO SUM-TOTAL-GROSS SUM-TOTAL-TAXES SUM-TOTAL-SAVED
039900                        SUM-TOTAL-LIVING SUM-TOTAL-MAJOR.
040000       2200-ENDN-INIT-SCENARIO.
040100           EXIT.
040200
040300      *    BUSINESS RULES 1-11 FOR ONE YEAR INDEX (YEAR-IDX, 0-BASED).
040400       3000-BEGN-SIMULATE-YEAR.
040500           COMPUTE TBL-SUB = YEAR-IDX + 1.
040600           COMPUTE YR-YEAR(TBL-SUB) = YEAR-IDX + 1.
040700           COMPUTE YR-AGE(TBL-SUB) = STARTING-AGE + YEAR-IDX.
040800      *        RULE 1 -- GROSS SALARY, CAREER-CHANGE OVERRIDE APPLIES
040900           PERFORM 3100-BEGN-FIND-CAREER-OVERRIDE
041000               THRU 3100-ENDN-FIND-CAREER-OVERRIDE.
041100           IF YEAR-IDX = 0
041200               MOVE STARTING-SALARY TO ACTIVE-SALARY
041300               MOVE SALARY-GROWTH-RATE TO ACTIVE-GROWTH-RATE
041400           ELSE
041500               IF NOT CAREER-MATCHED
041600                   COMPUTE ACTIVE-SALARY ROUNDED =
041700                       ACTIVE-SALARY * (1 + ACTIVE-GROWTH-RATE)
041800               ELSE
041900                   IF CCHG-YEAR(MATCHED-CCHG-SUB) NOT = YEAR-IDX
042000                       COMPUTE ACTIVE-SALARY ROUNDED =
042100                           ACTIVE-SALARY * (1 + ACTIVE-GROWTH-RATE)
042200                   END-IF
042300               END-IF
042400           END-IF.
042500           IF CAREER-MATCHED
042600               IF CCHG-YEAR(MATCHED-CCHG-SUB) = YEAR-IDX
042700                   MOVE CCHG-NEW-SALARY(MATCHED-CCHG-SUB)
042800                       TO ACTIVE-SALARY
042900                   MOVE CCHG-NEW-GROWTH(MATCHED-CCHG-SUB)
043000                       TO ACTIVE-GROWTH-RATE
043100               END-IF
043200           END-IF.
043300           MOVE ACTIVE-SALARY TO YR-GROSS-SALARY(TBL-SUB).
043400      *        RULE 2 -- TAXES
043500           COMPUTE YR-TAXES(TBL-SUB) ROUNDED =
043600               ACTIVE-SALARY * TAX-RATE OF SIM-PARAMETER-RECORD.
043700           COMPUTE YR-AFTER-TAX-INCOME(TBL-SUB) ROUNDED =
043800               ACTIVE-SALARY - YR-TAXES(TBL-SUB).
043900      *        RULE 3 -- LIVING EXPENSES, COMPOUNDED BY INFLATION
044000           IF YEAR-IDX NOT = 0
044100               COMPUTE INFL-MULT ROUNDED =
044200                   INFL-MULT * (1 + INFLATION-RATE OF SIM-PARAMETER-RECORD)
044300           END-IF.
044400           COMPUTE YR-LIVING-EXPENSES(TBL-SUB) ROUNDED =
044500               MONTHLY-EXPENSES * INFL-MULT * 12.
044600      *        RULE 4 -- MAJOR EXPENSES DUE THIS YEAR, INFLATED
044700           MOVE ZERO TO MAJOR-THIS-YEAR.
044800           IF NUM-MAJOR-EXPENSES NOT = ZERO
044900               PERFORM 3200-BEGN-SUM-MAJOR-EXPENSES
045000                   THRU 3200-ENDN-SUM-MAJOR-EXPENSES
045100                   VARYING MEXP-SUB FROM 1 BY 1
045200                   UNTIL MEXP-SUB > NUM-MAJOR-EXPENSES
045300           END-IF.
045400           MOVE MAJOR-THIS-YEAR TO YR-MAJOR-EXP-PAID(TBL-SUB).
045500      *        RULE 5 -- STUDENT DEBT PAYMENT, 10 PCT OF ORIGINAL DEBT
045600      *                  PER YEAR, NEVER BELOW ZERO, NO INTEREST
045700           IF DEBT-BALANCE > ZERO
045800               COMPUTE DEBT-TARGET ROUNDED =
045900                   ORIGINAL-STUDENT-DEBT * 0.10
046000               COMPUTE PRE-DEBT-DISP ROUNDED =
046100                   YR-AFTER-TAX-INCOME(TBL-SUB)
046200                   - YR-LIVING-EXPENSES(TBL-SUB) - MAJOR-THIS-YEAR
046300               MOVE DEBT-TARGET TO DEBT-PAYMENT
046400               IF DEBT-BALANCE < DEBT-PAYMENT
046500                   MOVE DEBT-BALANCE TO DEBT-PAYMENT
046600               END-IF
046700               IF PRE-DEBT-DISP < DEBT-PAYMENT
046800                   MOVE PRE-DEBT-DISP TO DEBT-PAYMENT
046900               END-IF
047000               IF DEBT-PAYMENT < ZERO
047100                   MOVE ZERO TO DEBT-PAYMENT
047200               END-IF
047300               SUBTRACT DEBT-PAYMENT FROM DEBT-BALANCE
047400           ELSE
047500               MOVE ZERO TO DEBT-PAYMENT
047600           END-IF.
047700           MOVE DEBT-PAYMENT TO YR-DEBT-PAYMENT(TBL-SUB).
047800           MOVE DEBT-BALANCE TO YR-DEBT-BALANCE-EOY(TBL-SUB).
047900      *        RULE 6 -- DISPOSABLE INCOME (MAY BE NEGATIVE -- A
048000      *                  SHORTFALL YEAR SILENTLY ABSORBS BELOW)
048100           COMPUTE DISPOSABLE-INCOME ROUNDED =
048200               YR-AFTER-TAX-INCOME(TBL-SUB)
048300               - YR-LIVING-EXPENSES(TBL-SUB) - MAJOR-THIS-YEAR
048400               - DEBT-PAYMENT.
048500      *        RULE 7 -- EMERGENCY FUND CONTRIBUTION, CAPPED AT TARGET
048600           COMPUTE EFUND-TARGET ROUNDED =
048700               YR-LIVING-EXPENSES(TBL-SUB) * 0.5.
048800           MOVE ZERO TO EFUND-CONTRIB.
048900           IF LIQUID-SAVINGS < EFUND-TARGET
049000                   AND DISPOSABLE-INCOME > ZERO
049100               COMPUTE EFUND-CONTRIB ROUNDED =
049200                   DISPOSABLE-INCOME * 0.20
049300               COMPUTE EFUND-REMAINING ROUNDED =
049400                   EFUND-TARGET - LIQUID-SAVINGS
049500               IF EFUND-REMAINING < EFUND-CONTRIB
049600                   MOVE EFUND-REMAINING TO EFUND-CONTRIB
049700               END-IF
049800               IF EFUND-CONTRIB < ZERO
049900                   MOVE ZERO TO EFUND-CONTRIB
050000               END-IF
050100           END-IF.
050200           ADD EFUND-CONTRIB TO LIQUID-SAVINGS.
050300           MOVE EFUND-CONTRIB TO YR-EFUND-CONTRIB(TBL-SUB).
050400           MOVE LIQUID-SAVINGS TO YR-LIQUID-SAVINGS-EOY(TBL-SUB).
050500      *        RULE 8 -- INVESTMENT CONTRIBUTION, RESIDUAL TIMES RATE
050600           COMPUTE INVEST-CONTRIB ROUNDED =
050700               (DISPOSABLE-INCOME - EFUND-CONTRIB) * SAVINGS-RATE.
050800           IF INVEST-CONTRIB < ZERO
050900               MOVE ZERO TO INVEST-CONTRIB
051000           END-IF.
051100           MOVE INVEST-CONTRIB TO YR-INVEST-CONTRIB(TBL-SUB).
051200      *        RULE 9 -- INVESTMENT GROWTH, APPLIED AFTER CONTRIBUTION
051300           ADD INVEST-CONTRIB TO PORTFOLIO-BAL.
051400           COMPUTE INVEST-GROWTH ROUNDED =
051500               PORTFOLIO-BAL * INVEST-RETURN-RATE.
051600           ADD INVEST-GROWTH TO PORTFOLIO-BAL.
051700           MOVE INVEST-GROWTH TO YR-INVEST-GROWTH(TBL-SUB).
051800           MOVE PORTFOLIO-BAL TO YR-PORTFOLIO-EOY(TBL-SUB).
051900      *        RULE 10 -- TOTALS AND LIFETIME ACCUMULATION
052000           COMPUTE YR-TOTAL-SAVINGS(TBL-SUB) ROUNDED =
052100               EFUND-CONTRIB + INVEST-CONTRIB.
052200           ADD YR-GROSS-SALARY(TBL-SUB)    TO SUM-TOTAL-GROSS.
052300           ADD YR-TAXES(TBL-SUB)           TO SUM-TOTAL-TAXES.
052400           ADD YR-LIVING-EXPENSES(TBL-SUB) TO SUM-TOTAL-LIVING.
052500           ADD MAJOR-THIS-YEAR             TO SUM-TOTAL-MAJOR.
052600           ADD YR-TOTAL-SAVINGS(TBL-SUB)   TO SUM-TOTAL-SAVED.
052700      *        RULE 11 -- NET WORTH
052800           COMPUTE NET-WORTH ROUNDED =
052900               LIQUID-SAVINGS + PORTFOLIO-BAL - DEBT-BALANCE.
053000           MOVE NET-WORTH TO YR-NET-WORTH-EOY(TBL-SUB).
053100       3000-ENDN-SIMULATE-YEAR.
053200           EXIT.
053300
053400      *    RULE 1'S "LAST MATCHING CAREER-CHANGE RECORD" SEARCH.
053500      *    ADDED 11/21/1990 -- THK.
053600       3100-BEGN-FIND-CAREER-OVERRIDE.
053700           MOVE 'N' TO CAREER-MATCH-SW.
053800           MOVE ZERO TO MATCHED-CCHG-SUB.
053900           IF NUM-CAREER-CHANGES = ZERO
054000               GO TO 3100-ENDN-FIND-CAREER-OVERRIDE
054100           END-IF.
054200           PERFORM 3110-BEGN-SCAN-CAREER-TABLE
054300               THRU 3110-ENDN-SCAN-CAREER-TABLE
054400               VARYING CCHG-SUB FROM 1 BY 1
054500               UNTIL CCHG-SUB > NUM-CAREER-CHANGES.
054600       3100-ENDN-FIND-CAREER-OVERRIDE.
054700           EXIT.
054800
054900       3110-BEGN-SCAN-CAREER-TABLE.
055000           IF CCHG-YEAR(CCHG-SUB) > YEAR-IDX
055100               GO TO 3110-ENDN-SCAN-CAREER-TABLE
055200           END-IF.
055300           MOVE 'Y' TO CAREER-MATCH-SW.
055400           MOVE CCHG-SUB TO MATCHED-CCHG-SUB.
055500       3110-ENDN-SCAN-CAREER-TABLE.
055600           EXIT.
055700
055800       3200-BEGN-SUM-MAJOR-EXPENSES.
055900           IF MEXP-YEAR(MEXP-SUB) NOT = YEAR-IDX
056000               GO TO 3200-ENDN-SUM-MAJOR-EXPENSES
056100           END-IF.
056200           COMPUTE MEXP-PAID ROUNDED =
056300               MEXP-AMOUNT(MEXP-SUB) * INFL-MULT.
056400           ADD MEXP-PAID TO MAJOR-THIS-YEAR.
056500       3200-ENDN-SUM-MAJOR-EXPENSES.
056600           EXIT.
056700
056800      *    POST-LOOP RULES -- FI TARGET, FI ACHIEVEMENT, FINAL AGE.
056900       4000-BEGN-POST-LOOP.
057000           COMPUTE SUM-FI-TARGET ROUNDED =
057100               YR-LIVING-EXPENSES(RUN-YEARS) / 0.04.
057200           MOVE 'N' TO SUM-FI-ACHIEVED.
057300           MOVE ZERO TO SUM-FI-AGE SUM-FI-YEAR.
057400           PERFORM 4100-BEGN-SCAN-FI-TARGET THRU 4100-ENDN-SCAN-FI-TARGET
057500               VARYING TBL-SUB FROM 1 BY 1
057600               UNTIL TBL-SUB > RUN-YEARS OR SUM-FI-ACHIEVED-YES.
057700           COMPUTE SUM-FINAL-AGE = STARTING-AGE + RUN-YEARS - 1.
057800           MOVE YR-NET-WORTH-EOY(RUN-YEARS) TO SUM-FINAL-NET-WORTH.
057900           MOVE YR-LIQUID-SAVINGS-EOY(RUN-YEARS) TO SUM-FINAL-LIQUID.
058000           MOVE YR-PORTFOLIO-EOY(RUN-YEARS) TO SUM-FINAL-PORTFOLIO.
058100           MOVE YR-DEBT-BALANCE-EOY(RUN-YEARS) TO SUM-FINAL-DEBT.
058200       4000-ENDN-POST-LOOP.
058300           EXIT.
058400
058500       4100-BEGN-SCAN-FI-TARGET.
058600           IF YR-PORTFOLIO-EOY(TBL-SUB) < SUM-FI-TARGET
058700               GO TO 4100-ENDN-SCAN-FI-TARGET
058800           END-IF.
058900           MOVE 'Y' TO SUM-FI-ACHIEVED.
059000           MOVE YR-YEAR(TBL-SUB) TO SUM-FI-YEAR.
059100           MOVE YR-AGE(TBL-SUB)  TO SUM-FI-AGE.
059200       4100-ENDN-SCAN-FI-TARGET.
059300           EXIT.
059400
059500       5000-BEGN-WRITE-YEARLY-REPORT.
059600           MOVE SPACES TO REPORT-LINE.
059700           MOVE 'YEARLY DETAIL REPORT --' TO YHDG-TEXT.
059800           MOVE SCEN-NAME TO YHDG-SCEN-NAME.
059900           WRITE YEARLY-REPORT-RECORD FROM YEARLY-HEADING-LINE.
060000           PERFORM 5100-BEGN-WRITE-YEARLY-DETAIL
060100               THRU 5100-ENDN-WRITE-YEARLY-DETAIL
060200               VARYING TBL-SUB FROM 1 BY 1 UNTIL TBL-SUB > RUN-YEARS.
060300       5000-ENDN-WRITE-YEARLY-REPORT.
060400           EXIT.
060500
060600       5100-BEGN-WRITE-YEARLY-DETAIL.
060700           MOVE SPACES TO REPORT-LINE.
060800           MOVE YR-YEAR(TBL-SUB)             TO YDTL-YEAR.
060900           MOVE YR-AGE(TBL-SUB)              TO YDTL-AGE.
061000           COMPUTE RND-GROSS ROUNDED = YR-GROSS-SALARY(TBL-SUB).
061100           MOVE RND-GROSS TO YDTL-GROSS.
061200           COMPUTE RND-AFTER-TAX ROUNDED =
061300               YR-AFTER-TAX-INCOME(TBL-SUB).
061400           MOVE RND-AFTER-TAX TO YDTL-AFTER-TAX.
061500           COMPUTE RND-LIVING ROUNDED = YR-LIVING-EXPENSES(TBL-SUB).
061600           MOVE RND-LIVING TO YDTL-LIVING.
061700           COMPUTE RND-MAJOR ROUNDED = YR-MAJOR-EXP-PAID(TBL-SUB).
061800           MOVE RND-MAJOR TO YDTL-MAJOR.
061900           COMPUTE RND-DEBT-PMT ROUNDED = YR-DEBT-PAYMENT(TBL-SUB).
062000           MOVE RND-DEBT-PMT TO YDTL-DEBT-PMT.
062100           COMPUTE RND-SAVINGS ROUNDED = YR-TOTAL-SAVINGS(TBL-SUB).
062200           MOVE RND-SAVINGS TO YDTL-SAVINGS.
062300           COMPUTE RND-PORTFOLIO ROUNDED = YR-PORTFOLIO-EOY(TBL-SUB).
062400           MOVE RND-PORTFOLIO TO YDTL-PORTFOLIO.
062500           COMPUTE RND-NET-WORTH ROUNDED = YR-NET-WORTH-EOY(TBL-SUB).
062600           MOVE RND-NET-WORTH TO YDTL-NET-WORTH.
062700           WRITE YEARLY-REPORT-RECORD FROM YEARLY-DETAIL-LINE.
062800       5100-ENDN-WRITE-YEARLY-DETAIL.
062900           EXIT.
063000
063100       6000-BEGN-WRITE-SUMMARY-REPORT.
063200           MOVE SPACES TO REPORT-LINE.
063300           MOVE 'SUMMARY REPORT --' TO SHDG-TEXT.
063400           MOVE SCEN-NAME TO SHDG-SCEN-NAME.
063500           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-HEADING-LINE.
063600
063700           MOVE SPACES TO REPORT-LINE.
063800           MOVE 'TOTAL GROSS SALARY EARNED' TO SDTL-LABEL.
063900           MOVE SUM-TOTAL-GROSS TO EDIT-AMOUNT.
064000           MOVE EDIT-AMOUNT  TO SDTL-VALUE.
064100           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
064200
064300           MOVE SPACES TO REPORT-LINE.
064400           MOVE 'TOTAL TAXES PAID' TO SDTL-LABEL.
064500           MOVE SUM-TOTAL-TAXES TO EDIT-AMOUNT.
064600           MOVE EDIT-AMOUNT  TO SDTL-VALUE.
064700           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
064800
064900           MOVE SPACES TO REPORT-LINE.
065000           MOVE 'TOTAL LIVING EXPENSES' TO SDTL-LABEL.
065100           MOVE SUM-TOTAL-LIVING TO EDIT-AMOUNT.
065200           MOVE EDIT-AMOUNT   TO SDTL-VALUE.
065300           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
065400
065500           MOVE SPACES TO REPORT-LINE.
065600           MOVE 'TOTAL MAJOR EXPENSES PAID' TO SDTL-LABEL.
065700           MOVE SUM-TOTAL-MAJOR TO EDIT-AMOUNT.
065800           MOVE EDIT-AMOUNT  TO SDTL-VALUE.
065900           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
066000
066100           MOVE SPACES TO REPORT-LINE.
066200           MOVE 'TOTAL SAVED, EFUND PLUS INVEST' TO SDTL-LABEL.
066300           MOVE SUM-TOTAL-SAVED TO EDIT-AMOUNT.
066400           MOVE EDIT-AMOUNT  TO SDTL-VALUE.
066500           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
066600
066700           MOVE SPACES TO REPORT-LINE.
066800           MOVE 'FINAL LIQUID SAVINGS' TO SDTL-LABEL.
066900           MOVE SUM-FINAL-LIQUID TO EDIT-AMOUNT.
067000           MOVE EDIT-AMOUNT   TO SDTL-VALUE.
067100           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
067200
067300           MOVE SPACES TO REPORT-LINE.
067400           MOVE 'FINAL PORTFOLIO BALANCE' TO SDTL-LABEL.
067500           MOVE SUM-FINAL-PORTFOLIO TO EDIT-AMOUNT.
067600           MOVE EDIT-AMOUNT      TO SDTL-VALUE.
067700           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
067800
067900           MOVE SPACES TO REPORT-LINE.
068000           MOVE 'FINAL STUDENT DEBT BALANCE' TO SDTL-LABEL.
068100           MOVE SUM-FINAL-DEBT TO EDIT-AMOUNT.
068200           MOVE EDIT-AMOUNT TO SDTL-VALUE.
068300           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
068400
068500           MOVE SPACES TO REPORT-LINE.
068600           MOVE 'FINAL NET WORTH' TO SDTL-LABEL.
068700           MOVE SUM-FINAL-NET-WORTH TO EDIT-SIGNED-AMOUNT.
068800           MOVE EDIT-SIGNED-AMOUNT TO SDTL-VALUE.
068900           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
069000
069100           MOVE SPACES TO REPORT-LINE.
069200           MOVE 'FINAL AGE' TO SDTL-LABEL.
069300           MOVE SUM-FINAL-AGE TO SDTL-VALUE.
069400           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
069500
069600           MOVE SPACES TO REPORT-LINE.
069700           MOVE 'FI TARGET, FINAL LIVING OVER .04' TO SDTL-LABEL.
069800           MOVE SUM-FI-TARGET TO EDIT-AMOUNT.
069900           MOVE EDIT-AMOUNT TO SDTL-VALUE.
070000           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
070100
070200           MOVE SPACES TO REPORT-LINE.
070300           MOVE 'FINANCIAL INDEPENDENCE ACHIEVED' TO SDTL-LABEL.
070400           IF SUM-FI-ACHIEVED-YES
070500               MOVE 'YES' TO SDTL-VALUE
070600           ELSE
070700               MOVE 'NO'  TO SDTL-VALUE
070800           END-IF.
070900           WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE.
071000
071100           IF SUM-FI-ACHIEVED-YES
071200               MOVE SPACES TO REPORT-LINE
071300               MOVE 'AGE AT FI' TO SDTL-LABEL
071400               MOVE SUM-FI-AGE  TO SDTL-VALUE
071500               WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE
071600               MOVE SPACES TO REPORT-LINE
071700               MOVE 'SIMULATION YEAR OF FI' TO SDTL-LABEL
071800               MOVE SUM-FI-YEAR TO SDTL-VALUE
071900               WRITE SUMMARY-REPORT-RECORD FROM SUMMARY-DETAIL-LINE
072000           END-IF.
072100       6000-ENDN-WRITE-SUMMARY-REPORT.
072200           EXIT.
072300
072400      *    MILESTONE LADDER SCAN -- ADDED 11/21/1990, THK.
072500       6500-BEGN-WRITE-MILESTONES.
072600           MOVE SPACES TO REPORT-LINE.
072700           MOVE 'MILESTONE REPORT --' TO MHDG-TEXT.
072800           MOVE SCEN-NAME TO MHDG-SCEN-NAME.
072900           WRITE MILESTONE-REPORT-RECORD FROM MILESTONE-HEADING-LINE.
073000           PERFORM 6510-BEGN-CHECK-MILESTONE THRU 6510-ENDN-CHECK-MILESTONE
073100               VARYING MILESTONE-SUB FROM 1 BY 1
073200               UNTIL MILESTONE-SUB > 10.
073300       6500-ENDN-WRITE-MILESTONES.
073400           EXIT.
073500
073600       6510-BEGN-CHECK-MILESTONE.
073700           MOVE 'N' TO MILESTONE-FOUND-SW.
073800           PERFORM 6520-BEGN-SCAN-YEARS-FOR-MILESTONE
073900               THRU 6520-ENDN-SCAN-YEARS-FOR-MILESTONE
074000               VARYING TBL-SUB FROM 1 BY 1
074100               UNTIL TBL-SUB > RUN-YEARS OR MILESTONE-FOUND.
074200           IF NOT MILESTONE-FOUND
074300               GO TO 6510-ENDN-CHECK-MILESTONE
074400           END-IF.
074500           MOVE SPACES TO REPORT-LINE.
074600           MOVE MILESTONE-AMOUNT(MILESTONE-SUB) TO MDTL-AMOUNT.
074700           MOVE MILESTONE-AGE  TO MDTL-AGE.
074800           MOVE MILESTONE-YEAR TO MDTL-YEAR.
074900           WRITE MILESTONE-REPORT-RECORD FROM MILESTONE-DETAIL-LINE.
075000       6510-ENDN-CHECK-MILESTONE.
075100           EXIT.
075200
075300       6520-BEGN-SCAN-YEARS-FOR-MILESTONE.
075400           IF YR-NET-WORTH-EOY(TBL-SUB) < MILESTONE-AMOUNT(MILESTONE-SUB)
075500               GO TO 6520-ENDN-SCAN-YEARS-FOR-MILESTONE
075600           END-IF.
075700           MOVE 'Y' TO MILESTONE-FOUND-SW.
075800           MOVE YR-AGE(TBL-SUB)  TO MILESTONE-AGE.
075900           MOVE YR-YEAR(TBL-SUB) TO MILESTONE-YEAR.
076000       6520-ENDN-SCAN-YEARS-FOR-MILESTONE.
076100           EXIT.
076200
076300      *    DASHBOARD AGGREGATES -- ADDED 06/14/2001, PDQ.  PRINTED ONCE,
076400      *    ON THE SUMMARY REPORT FILE, AFTER THE LAST SCENARIO.
076500       7000-BEGN-WRITE-DASHBOARD.
076600           IF DASH-SCENARIO-COUNT = ZERO
076700               GO TO 7000-ENDN-WRITE-DASHBOARD
076800           END-IF.
076900           COMPUTE DASH-AVG-SALARY ROUNDED =
077000               DASH-SALARY-TOTAL / DASH-SCENARIO-COUNT.
077100           COMPUTE DASH-AVG-SAV-RATE-PCT ROUNDED =
077200               (DASH-SAV-RATE-TOTAL / DASH-SCENARIO-COUNT) * 100.
077300           MOVE SPACES TO REPORT-LINE.
077400           MOVE 'DASHBOARD -- ALL SCENARIOS' TO DDTL-LABEL.
077500           MOVE SPACES TO DDTL-VALUE.
077600           WRITE SUMMARY-REPORT-RECORD FROM DASHBOARD-DETAIL-LINE.
077700           MOVE SPACES TO REPORT-LINE.
077800           MOVE 'SCENARIOS PROCESSED' TO DDTL-LABEL.
077900           MOVE DASH-SCENARIO-COUNT TO DDTL-VALUE.
078000           WRITE SUMMARY-REPORT-RECORD FROM DASHBOARD-DETAIL-LINE.
078100           MOVE SPACES TO REPORT-LINE.
078200           MOVE 'AVERAGE STARTING SALARY' TO DDTL-LABEL.
078300           MOVE DASH-AVG-SALARY TO EDIT-AMOUNT.
078400           MOVE EDIT-AMOUNT  TO DDTL-VALUE.
078500           WRITE SUMMARY-REPORT-RECORD FROM DASHBOARD-DETAIL-LINE.
078600           MOVE SPACES TO REPORT-LINE.
078700           MOVE 'AVERAGE SAVINGS RATE PCT' TO DDTL-LABEL.
078800           MOVE DASH-AVG-SAV-RATE-PCT TO DDTL-VALUE.
078900           WRITE SUMMARY-REPORT-RECORD FROM DASHBOARD-DETAIL-LINE.
079000       7000-ENDN-WRITE-DASHBOARD.
079100           EXIT.
