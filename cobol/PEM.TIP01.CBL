000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SCENARIO-MASTER-RECORD.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/14/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP01  --  SCENARIO MASTER RECORD
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  ONE RECORD PER STORED SCENARIO.  SCEN-ID IS THE SEARCH KEY
001300      *  (SEQUENTIAL LOOKUP, NO INDEX -- SEE PEM.TIP10 GET-BY-ID).
001400      *  MAJOR-EXPENSE-TABLE AND CAREER-CHANGE-TABLE ARE CARRIED AS
001500      *  FIXED-OCCURS AREAS (MAX 10 EACH) RATHER THAN TRUE VARIABLE
001600      *  REPEATING GROUPS -- UNUSED ENTRIES ARE LOW-VALUE/ZERO FILLED.
001700      *  NUM-MAJOR-EXPENSES / NUM-CAREER-CHANGES TELL THE CALLER HOW
001800      *  MANY ENTRIES ARE ACTUALLY IN USE.
001900      *
002000      *  THIS MEMBER IS A CATALOGUE ENTRY, NOT A COMPILE-TIME COPY
002100      *  MEMBER -- SAME AS THE OLD DFA/APR/DVRA FAMILY IT WAS CLONED
002200      *  FROM.  PROGRAMS THAT NEED THIS LAYOUT (PEM.TIP09, PEM.TIP10,
002300      *  PEM.TIP11) RESTATE THE FIELDS IN THEIR OWN DATA DIVISIONS --
002400      *  SEE THE REMARK AT THE TOP OF PEM.TIP09's FILE SECTION.
002500      *-----------------------------------------------------------------
002600      *  CHANGE LOG
002700      *    07/14/1986  RBW  0000  ORIGINAL COPYBOOK FOR SCENARIO MASTER
002800      *    02/03/1988  RBW  0041  ADDED SCEN-CREATE-DATE GROUP PER
002900      *                           SCENARIO-STORE ADD REQUIREMENT
003000      *    11/21/1990  THK  0077  WIDENED MEXP-NAME FROM X(15) TO X(20)
003100      *    09/09/1993  THK  0102  RAISED MAJOR-EXPENSE-TABLE/CAREER-
003200      *                           CHANGE-TABLE MAX FROM 6 TO 10 ENTRIES
003300      *    01/05/1999  PDQ  0140  Y2K -- SCEN-CREATE-DATE EXPANDED TO
003400      *                           4-DIGIT CENTURY+YEAR, CALLERS UPDATED
003500      *    06/18/2002  PDQ  0166  ADDED FILLER PAD, RECORD NOW 633 BYTES
003600      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
003700      *                           LINES PER SHOP STANDARDS REVIEW
003800      *    03/11/2004  PDQ  0182  ADDED X-VIEW REDEFINES ON THE TWO MONEY
003900      *                           FIELDS OPERATORS KEY IN MOST OFTEN, SO
004000      *                           THE ON-LINE EDIT PROGRAM CAN CLASS-TEST
004100      *                           THE KEYED DIGITS BEFORE NUMERIC MOVE
004200      *****************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700       FILE-CONTROL.
004800           SELECT SCENARIO-MASTER-RECORD ASSIGN TO "SCENMSTR".
004900       DATA DIVISION.
005000       FILE SECTION.
005100       FD  SCENARIO-MASTER-RECORD.
005200       01  SCENARIO-MASTER-RECORD.
005300           05  SCEN-ID                       PIC X(10).
005400           05  SCEN-NAME                     PIC X(30).
005500           05  SCEN-CREATE-DATE.
005600               10  SCEN-CREATE-CCYY          PIC 9(4).
005700               10  SCEN-CREATE-MM            PIC 9(2).
005800               10  SCEN-CREATE-DD            PIC 9(2).
005900           05  SCEN-CREATE-DATE-NBR REDEFINES SCEN-CREATE-DATE
006000                                             PIC 9(8).
006100           05  STARTING-AGE                  PIC 9(2).
006200           05  STARTING-SALARY               PIC 9(7)V9(2).
006300           05  STARTING-SALARY-X REDEFINES STARTING-SALARY
006400                                             PIC X(09).
006500           05  SALARY-GROWTH-RATE            PIC S9V9(4).
006600           05  MONTHLY-EXPENSES              PIC 9(5)V9(2).
006700           05  SAVINGS-RATE                  PIC 9V9(4).
006800           05  INVEST-RETURN-RATE            PIC 9V9(4).
006900           05  STUDENT-DEBT                  PIC 9(7)V9(2).
007000           05  STUDENT-DEBT-X REDEFINES STUDENT-DEBT
007100                                             PIC X(09).
007200           05  NUM-MAJOR-EXPENSES            PIC 9(2).
007300           05  NUM-CAREER-CHANGES            PIC 9(2).
007400           05  MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
007500                                   INDEXED BY MEXP-IDX.
007600               10  MEXP-NAME                 PIC X(20).
007700               10  MEXP-AMOUNT               PIC 9(7)V9(2).
007800               10  MEXP-YEAR                 PIC 9(2).
007900               10  FILLER                    PIC X(03).
008000           05  CAREER-CHANGE-TABLE OCCURS 10 TIMES
008100                                   INDEXED BY CCHG-IDX.
008200               10  CCHG-YEAR                 PIC 9(2).
008300               10  CCHG-NEW-SALARY           PIC 9(7)V9(2).
008400               10  CCHG-NEW-GROWTH           PIC S9V9(4).
008500               10  FILLER                    PIC X(02).
008600           05  FILLER                        PIC X(19).
008700       WORKING-STORAGE SECTION.
008800       PROCEDURE DIVISION.
008900           STOP RUN.
