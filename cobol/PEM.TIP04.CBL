000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SUMMARY-RECORD-TABLE.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/21/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP04  --  SUMMARY RECORD AND DASHBOARD ACCUMULATORS
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  WS-SUMMARY-RECORD IS BUILT ONCE PER SCENARIO AFTER THE YEAR
001300      *  LOOP AND FI SCAN COMPLETE (SEE 4000-BEGN-POST-LOOP IN
001400      *  PEM.TIP09/PEM.TIP11).  WS-DASHBOARD-TOTALS ACCUMULATES ACROSS
001500      *  ALL SCENARIOS IN A RUN AND IS PRINTED ONCE, AFTER THE LAST
001600      *  SCENARIO'S SUMMARY, BY 7000-BEGN-WRITE-DASHBOARD.  CATALOGUE
001700      *  ENTRY ONLY -- SEE REMARK IN PEM.TIP01 ABOUT THIS SHOP'S
001800      *  PRACTICE OF RESTATING LAYOUTS RATHER THAN COPYING THEM.
001900      *-----------------------------------------------------------------
002000      *  CHANGE LOG
002100      *    07/21/1986  RBW  0000  ORIGINAL COPYBOOK
002200      *    02/03/1988  RBW  0041  ADDED SUM-FI-ACHIEVED / SUM-FI-AGE /
002300      *                           SUM-FI-YEAR PER FI TARGET RULE
002400      *    11/21/1990  THK  0077  ADDED DASHBOARD ACCUMULATOR GROUP
002500      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
002600      *                           LINES PER SHOP STANDARDS REVIEW
002700      *    03/11/2004  PDQ  0182  ADDED X-VIEW REDEFINES ON THE FINAL-
002800      *                           RESULT FIELDS FOR THE TRACE DISPLAY
002900      *                           UNDER UPSI-0 -- SEE PEM.TIP09 0000-
003000      *****************************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700       01  WS-SUMMARY-RECORD.
003800           05  SUM-TOTAL-GROSS               PIC 9(11)V9(2).
003900           05  SUM-TOTAL-TAXES               PIC 9(11)V9(2).
004000           05  SUM-TOTAL-SAVED                PIC 9(11)V9(2).
004100           05  SUM-TOTAL-LIVING               PIC 9(11)V9(2).
004200           05  SUM-TOTAL-MAJOR                PIC 9(11)V9(2).
004300           05  SUM-FINAL-NET-WORTH            PIC S9(11)V9(2).
004400           05  SUM-FINAL-NET-WORTH-X REDEFINES SUM-FINAL-NET-WORTH
004500                                             PIC X(13).
004600           05  SUM-FINAL-AGE                  PIC 9(3).
004700           05  SUM-FINAL-LIQUID               PIC 9(11)V9(2).
004800           05  SUM-FINAL-PORTFOLIO            PIC 9(11)V9(2).
004900           05  SUM-FINAL-DEBT                 PIC 9(9)V9(2).
005000           05  SUM-FI-TARGET                  PIC 9(11)V9(2).
005100           05  SUM-FI-ACHIEVED                PIC X(1).
005200               88  SUM-FI-ACHIEVED-YES            VALUE 'Y'.
005300               88  SUM-FI-ACHIEVED-NO             VALUE 'N'.
005400           05  SUM-FI-AGE                     PIC 9(3).
005500           05  SUM-FI-YEAR                    PIC 9(2).
005600           05  SUM-FI-YEAR-X REDEFINES SUM-FI-YEAR
005700                                             PIC X(02).
005800           05  FILLER                         PIC X(10).
005900
006000       01  WS-DASHBOARD-TOTALS.
006100           05  DASH-SCENARIO-COUNT            PIC 9(5)      COMP.
006200           05  DASH-SALARY-TOTAL              PIC 9(11)V9(2).
006300           05  DASH-SAV-RATE-TOTAL            PIC 9(7)V9(4).
006400           05  DASH-AVG-SALARY                PIC 9(9)V9(2).
006500           05  DASH-AVG-SALARY-X REDEFINES DASH-AVG-SALARY
006600                                             PIC X(11).
006700           05  DASH-AVG-SAV-RATE-PCT          PIC 9(3)V9(1).
006800           05  FILLER                         PIC X(06).
006900       PROCEDURE DIVISION.
007000           STOP RUN.
