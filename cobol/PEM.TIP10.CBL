000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SCENARIO-FILE-MAINTENANCE.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 08/04/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP10  --  SCENARIO-FILE-MAINTENANCE
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  ONE MAINTENANCE TRANSACTION PER RUN -- TRANS-CODE PICKS ADD,
001300      *  GET OR DELETE.  THE MASTER FILE IS LINE SEQUENTIAL (NO
001400      *  RANDOM ACCESS), SO ADD AND DELETE BOTH WORK BY COPYING THE
001500      *  OLD MASTER THROUGH TO A NEW GENERATION AND LETTING THE JCL
001600      *  STEP THAT FOLLOWS THIS ONE RENAME SCENMSTN OVER SCENMSTR --
001700      *  SAME GENERATION-DATA-SET STYLE AS THE OLD ETL FEED REBUILDS.
001800      *  GET NEVER TOUCHES THE MASTER -- IT ONLY READS IT.
001900      *
002000      *  THE SCENARIO-MASTER-RECORD LAYOUT IS RESTATED HERE, ONCE FOR
002100      *  THE OLD GENERATION AND ONCE FOR THE NEW, RATHER THAN COPIED
002200      *  FROM PEM.TIP01 -- SEE THE REMARK AT THE TOP OF THAT MEMBER.
002300      *-----------------------------------------------------------------
002400      *  CHANGE LOG
002500      *    08/04/1986  RBW  0000  ORIGINAL PROGRAM -- ADD AND GET ONLY
002600      *    02/17/1989  RBW  0052  ADDED DELETE-SCENARIO (3000-/3100-)
002700      *    09/09/1993  THK  0102  RAISED MAJOR-EXPENSE/CAREER-CHANGE
002800      *                           TRANSACTION TABLES TO 10 ENTRIES TO
002900      *                           MATCH PEM.TIP01
003000      *    01/05/1999  PDQ  0140  Y2K SWEEP -- ADDED CENTURY WINDOW ON
003100      *                           THE ACCEPT-FROM-DATE CREATE-DATE
003200      *                           STAMP (1310-) -- PIVOT YEAR 50
003300      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
003400      *                           LINES PER SHOP STANDARDS REVIEW
003500      *    02/19/2007  PDQ  0203  AUDIT FINDING -- 1320- WAS ACCEPTING A
003600      *                           MAJOR-EXPENSE ENTRY WITH A BLANK NAME
003700      *                           AS LONG AS THE AMOUNT AND YEAR WERE
003800      *                           VALID, AND 1330- WAS ACCEPTING A
003900      *                           CAREER-CHANGE ENTRY WITH A ZERO OR
004000      *                           NEGATIVE NEW SALARY.  ADDED THE NAME
004100      *                           AND SALARY EDITS
004200      *    02/26/2007  PDQ  0204  DROPPED THE WS- PREFIX FROM EVERY
004300      *                           WORKING-STORAGE ITEM IN THIS PROGRAM
004400      *                           -- NOT THIS SHOP'S CONVENTION (SEE
004500      *                           PEM.TIP01/02/03/04 FD NAMING)
004600      *****************************************************************
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           CLASS PEM-VALID-DIGIT IS "0" THRU "9".
005200       FILE-CONTROL.
005300           SELECT MAINT-TRANS-FILE
005400               ASSIGN TO "MAINTTRN"
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS MAINTTRN-STATUS.
005700           SELECT SCENARIO-MASTER-FILE-OLD
005800               ASSIGN TO "SCENMSTR"
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS SCENOLD-STATUS.
006100           SELECT SCENARIO-MASTER-FILE-NEW
006200               ASSIGN TO "SCENMSTN"
006300               ORGANIZATION IS LINE SEQUENTIAL
006400               FILE STATUS IS SCENNEW-STATUS.
006500           SELECT GET-RESULT-FILE
006600               ASSIGN TO "GETRSLT"
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS GETRSLT-STATUS.
006900       DATA DIVISION.
007000       FILE SECTION.
007100       FD  MAINT-TRANS-FILE.
007200       01  MAINT-TRANSACTION-RECORD.
007300           05  TRANS-CODE                    PIC X(1).
007400               88  TRANS-ADD                     VALUE 'A'.
007500               88  TRANS-GET                     VALUE 'G'.
007600               88  TRANS-DELETE                  VALUE 'D'.
007700           05  TRANS-SCEN-ID                 PIC X(10).
007800           05  TRANS-DATA                    PIC X(600).
007900           05  ADD-TRANSACTION-VIEW REDEFINES TRANS-DATA.
008000               10  ADDT-SCEN-NAME             PIC X(30).
008100               10  ADDT-STARTING-AGE          PIC 9(2).
008200               10  ADDT-STARTING-SALARY       PIC 9(7)V9(2).
008300               10  ADDT-SALARY-GROWTH-RATE    PIC S9V9(4).
008400               10  ADDT-MONTHLY-EXPENSES      PIC 9(5)V9(2).
008500               10  ADDT-SAVINGS-RATE          PIC 9V9(4).
008600               10  ADDT-INVEST-RETURN-RATE    PIC 9V9(4).
008700               10  ADDT-STUDENT-DEBT          PIC 9(7)V9(2).
008800               10  ADDT-NUM-MAJOR-EXPENSES    PIC 9(2).
008900               10  ADDT-NUM-CAREER-CHANGES    PIC 9(2).
009000               10  ADDT-MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
009100                                             INDEXED BY ADDT-MEXP-IDX.
009200                   15  ADDT-MEXP-NAME         PIC X(20).
009300                   15  ADDT-MEXP-AMOUNT       PIC 9(7)V9(2).
009400                   15  ADDT-MEXP-YEAR         PIC 9(2).
009500                   15  FILLER                 PIC X(03).
009600               10  ADDT-CAREER-CHANGE-TABLE OCCURS 10 TIMES
009700                                             INDEXED BY ADDT-CCHG-IDX.
009800                   15  ADDT-CCHG-YEAR         PIC 9(2).
009900                   15  ADDT-CCHG-NEW-SALARY   PIC 9(7)V9(2).
010000                   15  ADDT-CCHG-NEW-GROWTH   PIC S9V9(4).
010100                   15  FILLER                 PIC X(02).
010200               10  FILLER                     PIC X(04).
010300           05  DELETE-TRANSACTION-VIEW REDEFINES TRANS-DATA.
010400               10  DELT-REASON-CODE           PIC X(2).
010500               10  FILLER                     PIC X(598).
010600           05  GET-TRANSACTION-VIEW REDEFINES TRANS-DATA.
010700               10  FILLER                     PIC X(600).
010800       FD  SCENARIO-MASTER-FILE-OLD.
010900       01  OLD-SCENARIO-RECORD.
011000           05  OLD-SCEN-ID                   PIC X(10).
011100           05  OLD-SCEN-NAME                 PIC X(30).
011200           05  OLD-SCEN-CREATE-DATE.
011300               10  OLD-SCEN-CREATE-CCYY      PIC 9(4).
011400               10  OLD-SCEN-CREATE-MM        PIC 9(2).
011500               10  OLD-SCEN-CREATE-DD        PIC 9(2).
011600           05  OLD-SCEN-CREATE-DATE-NBR REDEFINES OLD-SCEN-CREATE-DATE
011700                                             PIC 9(8).
011800           05  OLD-STARTING-AGE              PIC 9(2).
011900           05  OLD-STARTING-SALARY           PIC 9(7)V9(2).
012000           05  OLD-SALARY-GROWTH-RATE        PIC S9V9(4).
012100           05  OLD-MONTHLY-EXPENSES          PIC 9(5)V9(2).
012200           05  OLD-SAVINGS-RATE              PIC 9V9(4).
012300           05  OLD-INVEST-RETURN-RATE        PIC 9V9(4).
012400           05  OLD-STUDENT-DEBT              PIC 9(7)V9(2).
012500           05  OLD-NUM-MAJOR-EXPENSES        PIC 9(2).
012600           05  OLD-NUM-CAREER-CHANGES        PIC 9(2).
012700           05  OLD-MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
012800                                   INDEXED BY OLD-MEXP-IDX.
012900               10  OLD-MEXP-NAME             PIC X(20).
013000               10  OLD-MEXP-AMOUNT           PIC 9(7)V9(2).
013100               10  OLD-MEXP-YEAR             PIC 9(2).
013200               10  FILLER                    PIC X(03).
013300           05  OLD-CAREER-CHANGE-TABLE OCCURS 10 TIMES
013400                                   INDEXED BY OLD-CCHG-IDX.
013500               10  OLD-CCHG-YEAR             PIC 9(2).
013600               10  OLD-CCHG-NEW-SALARY       PIC 9(7)V9(2).
013700               10  OLD-CCHG-NEW-GROWTH       PIC S9V9(4).
013800               10  FILLER                    PIC X(02).
013900           05  FILLER                        PIC X(19).
014000       FD  SCENARIO-MASTER-FILE-NEW.
014100       01  NEW-SCENARIO-RECORD.
014200           05  NEW-SCEN-ID                   PIC X(10).
014300           05  NEW-SCEN-NAME                 PIC X(30).
014400           05  NEW-SCEN-CREATE-DATE.
014500               10  NEW-SCEN-CREATE-CCYY      PIC 9(4).
014600               10  NEW-SCEN-CREATE-MM        PIC 9(2).
014700               10  NEW-SCEN-CREATE-DD        PIC 9(2).
014800           05  NEW-SCEN-CREATE-DATE-NBR REDEFINES NEW-SCEN-CREATE-DATE
014900                                             PIC 9(8).
015000           05  NEW-STARTING-AGE              PIC 9(2).
015100           05  NEW-STARTING-SALARY           PIC 9(7)V9(2).
015200           05  NEW-SALARY-GROWTH-RATE        PIC S9V9(4).
015300           05  NEW-MONTHLY-EXPENSES          PIC 9(5)V9(2).
015400           05  NEW-SAVINGS-RATE              PIC 9V9(4).
015500           05  NEW-INVEST-RETURN-RATE        PIC 9V9(4).
015600           05  NEW-STUDENT-DEBT              PIC 9(7)V9(2).
015700           05  NEW-NUM-MAJOR-EXPENSES        PIC 9(2).
015800           05  NEW-NUM-CAREER-CHANGES        PIC 9(2).
015900           05  NEW-MAJOR-EXPENSE-TABLE OCCURS 10 TIMES
016000                                   INDEXED BY NEW-MEXP-IDX.
016100               10  NEW-MEXP-NAME             PIC X(20).
016200               10  NEW-MEXP-AMOUNT           PIC 9(7)V9(2).
016300               10  NEW-MEXP-YEAR             PIC 9(2).
016400               10  FILLER                    PIC X(03).
016500           05  NEW-CAREER-CHANGE-TABLE OCCURS 10 TIMES
016600                                   INDEXED BY NEW-CCHG-IDX.
016700               10  NEW-CCHG-YEAR             PIC 9(2).
016800               10  NEW-CCHG-NEW-SALARY       PIC 9(7)V9(2).
016900               10  NEW-CCHG-NEW-GROWTH       PIC S9V9(4).
017000               10  FILLER                    PIC X(02).
017100           05  FILLER                        PIC X(19).
017200       FD  GET-RESULT-FILE.
017300       01  GET-RESULT-RECORD                 PIC X(132).
017400       WORKING-STORAGE SECTION.
017500       77  MEXP-SUB                       PIC 9(2) COMP.
017600       77  CCHG-SUB                       PIC 9(2) COMP.
017700       77  MAINTTRN-STATUS                PIC X(2).
017800       77  SCENOLD-STATUS                 PIC X(2).
017900       77  SCENNEW-STATUS                 PIC X(2).
018000       77  GETRSLT-STATUS                 PIC X(2).
018100       77  NO-TRANS-SW                    PIC X(1) VALUE 'N'.
018200           88  NO-TRANS                       VALUE 'Y'.
018300       77  OLD-EOF-SW                     PIC X(1) VALUE 'N'.
018400           88  OLD-EOF                        VALUE 'Y'.
018500       77  ADD-VALID-SW                   PIC X(1) VALUE 'N'.
018600           88  ADD-VALID                      VALUE 'Y'.
018700       77  GET-FOUND-SW                   PIC X(1) VALUE 'N'.
018800           88  GET-FOUND                      VALUE 'Y'.
018900       77  DELETE-FOUND-SW                PIC X(1) VALUE 'N'.
019000           88  DELETE-FOUND                   VALUE 'Y'.
019100
019200       01  ADD-REJECT-REASON              PIC X(60) VALUE SPACES.
019300       01  EDIT-AMOUNT                    PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
019400
019500       01  SYSTEM-DATE.
019600           05  SYS-YY                     PIC 9(2).
019700           05  SYS-MM                     PIC 9(2).
019800           05  SYS-DD                     PIC 9(2).
019900       01  SYSTEM-DATE-X REDEFINES SYSTEM-DATE
020000                                             PIC X(6).
020100       77  SYS-CCYY                       PIC 9(4) COMP.
020200
020300       01  MAINT-PRINT-AREA.
020400           05  MAINT-LINE                    PIC X(132).
020500           05  MAINT-MESSAGE-LINE REDEFINES MAINT-LINE.
020600               10  MMSG-TEXT                 PIC X(60).
020700               10  MMSG-SCEN-ID              PIC X(10).
020800               10  FILLER                    PIC X(62).
020900           05  MAINT-DETAIL-LINE REDEFINES MAINT-LINE.
021000               10  MDET-LABEL                PIC X(30).
021100               10  MDET-VALUE                PIC X(20).
021200               10  FILLER                    PIC X(82).
021300       PROCEDURE DIVISION.
021400
021500       0000-MAIN-LINE.
021600           OPEN INPUT MAINT-TRANS-FILE.
021700           READ MAINT-TRANS-FILE
021800               AT END
021900                   DISPLAY 'PEM.TIP10 -- NO TRANSACTION RECORD PRESENT'
022000                   MOVE 'Y' TO NO-TRANS-SW
022100           END-READ.
022200           CLOSE MAINT-TRANS-FILE.
022300           IF NO-TRANS
022400               GO TO 0000-END-OF-JOB
022500           END-IF.
022600           IF TRANS-ADD
022700               PERFORM 1000-BEGN-ADD-SCENARIO THRU 1000-ENDN-ADD-SCENARIO
022800           END-IF.
022900           IF TRANS-GET
023000               PERFORM 2000-BEGN-GET-SCENARIO THRU 2000-ENDN-GET-SCENARIO
023100           END-IF.
023200           IF TRANS-DELETE
023300               PERFORM 3000-BEGN-DELETE-SCENARIO
023400                   THRU 3000-ENDN-DELETE-SCENARIO
023500           END-IF.
023600       0000-END-OF-JOB.
023700           STOP RUN.
023800
023900      *    SCENARIO-STORE ADD -- VALIDATE, COPY OLD MASTER THROUGH,
024000      *    APPEND THE NEW RECORD, REPORT THE OUTCOME.
024100       1000-BEGN-ADD-SCENARIO.
024200           OPEN INPUT  SCENARIO-MASTER-FILE-OLD.
024300           OPEN OUTPUT SCENARIO-MASTER-FILE-NEW.
024400           OPEN OUTPUT GET-RESULT-FILE.
024500           MOVE 'N' TO OLD-EOF-SW.
024600           PERFORM 1100-BEGN-COPY-OLD-MASTER THRU 1100-ENDN-COPY-OLD-MASTER
024700               UNTIL OLD-EOF.
024800           PERFORM 1200-BEGN-VALIDATE-ADD THRU 1200-ENDN-VALIDATE-ADD.
024900           MOVE SPACES TO MAINT-LINE.
025000           IF ADD-VALID
025100               PERFORM 1300-BEGN-BUILD-NEW-SCENARIO
025200                   THRU 1300-ENDN-BUILD-NEW-SCENARIO
025300               WRITE NEW-SCENARIO-RECORD
025400               MOVE 'SCENARIO ADDED' TO MMSG-TEXT
025500           ELSE
025600               MOVE ADD-REJECT-REASON TO MMSG-TEXT
025700           END-IF.
025800           MOVE TRANS-SCEN-ID TO MMSG-SCEN-ID.
025900           WRITE GET-RESULT-RECORD FROM MAINT-MESSAGE-LINE.
026000           CLOSE SCENARIO-MASTER-FILE-OLD SCENARIO-MASTER-FILE-NEW
026100                 GET-RESULT-FILE.
026200       1000-ENDN-ADD-SCENARIO.
026300           EXIT.
026400
026500       1100-BEGN-COPY-OLD-MASTER.
026600           READ SCENARIO-MASTER-FILE-OLD
026700               AT END MOVE 'Y' TO OLD-EOF-SW
026800               NOT AT END WRITE NEW-SCENARIO-RECORD FROM OLD-SCENARIO-RECORD
026900           END-READ.
027000       1100-ENDN-COPY-OLD-MASTER.
027100           EXIT.
027200
027300      *    ADD VALIDATION -- AGE 18-70, GROWTH 0-25 PCT, SAVINGS RATE
027400      *    0-100 PCT, INVEST RETURN 0-20 PCT, NO NEGATIVE AMOUNTS.
027500       1200-BEGN-VALIDATE-ADD.
027600           MOVE 'Y' TO ADD-VALID-SW.
027700           MOVE SPACES TO ADD-REJECT-REASON.
027800           IF ADDT-SCEN-NAME = SPACES
027900               MOVE 'N' TO ADD-VALID-SW
028000               MOVE 'REJECTED - SCENARIO NAME IS BLANK' TO ADD-REJECT-REASON
028100               GO TO 1200-ENDN-VALIDATE-ADD
028200           END-IF.
028300           IF ADDT-STARTING-AGE < 18 OR ADDT-STARTING-AGE > 70
028400               MOVE 'N' TO ADD-VALID-SW
028500               MOVE 'REJECTED - STARTING AGE OUT OF RANGE'
028600                   TO ADD-REJECT-REASON
028700               GO TO 1200-ENDN-VALIDATE-ADD
028800           END-IF.
028900           IF ADDT-SALARY-GROWTH-RATE < ZERO
029000                   OR ADDT-SALARY-GROWTH-RATE > 0.25
029100               MOVE 'N' TO ADD-VALID-SW
029200               MOVE 'REJECTED - SALARY GROWTH RATE OUT OF RANGE'
029300                   TO ADD-REJECT-REASON
029400               GO TO 1200-ENDN-VALIDATE-ADD
029500           END-IF.
029600           IF ADDT-SAVINGS-RATE < ZERO OR ADDT-SAVINGS-RATE > 1.0000
029700               MOVE 'N' TO ADD-VALID-SW
029800               MOVE 'REJECTED - SAVINGS RATE OUT OF RANGE'
029900                   TO ADD-REJECT-REASON
030000               GO TO 1200-ENDN-VALIDATE-ADD
030100           END-IF.
030200           IF ADDT-INVEST-RETURN-RATE < ZERO
030300                   OR ADDT-INVEST-RETURN-RATE > 0.20
030400               MOVE 'N' TO ADD-VALID-SW
030500               MOVE 'REJECTED - INVEST RETURN RATE OUT OF RANGE'
030600                   TO ADD-REJECT-REASON
030700               GO TO 1200-ENDN-VALIDATE-ADD
030800           END-IF.
030900           IF ADDT-STARTING-SALARY < ZERO OR ADDT-MONTHLY-EXPENSES < ZERO
031000                   OR ADDT-STUDENT-DEBT < ZERO
031100               MOVE 'N' TO ADD-VALID-SW
031200               MOVE 'REJECTED - NEGATIVE DOLLAR AMOUNT ENTERED'
031300                   TO ADD-REJECT-REASON
031400               GO TO 1200-ENDN-VALIDATE-ADD
031500           END-IF.
031600       1200-ENDN-VALIDATE-ADD.
031700           EXIT.
031800
031900       1300-BEGN-BUILD-NEW-SCENARIO.
032000           MOVE TRANS-SCEN-ID            TO NEW-SCEN-ID.
032100           MOVE ADDT-SCEN-NAME           TO NEW-SCEN-NAME.
032200           PERFORM 1310-BEGN-STAMP-CREATE-DATE
032300               THRU 1310-ENDN-STAMP-CREATE-DATE.
032400           MOVE ADDT-STARTING-AGE        TO NEW-STARTING-AGE.
032500           MOVE ADDT-STARTING-SALARY     TO NEW-STARTING-SALARY.
032600           MOVE ADDT-SALARY-GROWTH-RATE  TO NEW-SALARY-GROWTH-RATE.
032700           MOVE ADDT-MONTHLY-EXPENSES    TO NEW-MONTHLY-EXPENSES.
032800           MOVE ADDT-SAVINGS-RATE        TO NEW-SAVINGS-RATE.
032900           MOVE ADDT-INVEST-RETURN-RATE  TO NEW-INVEST-RETURN-RATE.
033000           MOVE ADDT-STUDENT-DEBT        TO NEW-STUDENT-DEBT.
033100           MOVE ZERO TO NEW-NUM-MAJOR-EXPENSES NEW-NUM-CAREER-CHANGES.
033200           IF ADDT-NUM-MAJOR-EXPENSES NOT = ZERO
033300               PERFORM 1320-BEGN-COPY-MAJOR-EXPENSES
033400                   THRU 1320-ENDN-COPY-MAJOR-EXPENSES
033500                   VARYING MEXP-SUB FROM 1 BY 1
033600                   UNTIL MEXP-SUB > ADDT-NUM-MAJOR-EXPENSES
033700           END-IF.
033800           IF ADDT-NUM-CAREER-CHANGES NOT = ZERO
033900               PERFORM 1330-BEGN-COPY-CAREER-CHANGES
034000                   THRU 1330-ENDN-COPY-CAREER-CHANGES
034100                   VARYING CCHG-SUB FROM 1 BY 1
034200                   UNTIL CCHG-SUB > ADDT-NUM-CAREER-CHANGES
034300           END-IF.
034400       1300-ENDN-BUILD-NEW-SCENARIO.
034500           EXIT.
034600
034700      *    CENTURY WINDOW ADDED IN THE 1999 Y2K SWEEP -- ACCEPT FROM
034800      *    DATE ONLY EVER RETURNS A 2-DIGIT YEAR.  PIVOT AT 50 SINCE
034900      *    THIS SYSTEM HAS NO SCENARIOS ON FILE FROM BEFORE 1986.
035000       1310-BEGN-STAMP-CREATE-DATE.
035100           ACCEPT SYSTEM-DATE-X FROM DATE.
035200           IF SYS-YY < 50
035300               COMPUTE SYS-CCYY = 2000 + SYS-YY
035400           ELSE
035500               COMPUTE SYS-CCYY = 1900 + SYS-YY
035600           END-IF.
035700           MOVE SYS-CCYY TO NEW-SCEN-CREATE-CCYY.
035800           MOVE SYS-MM   TO NEW-SCEN-CREATE-MM.
035900           MOVE SYS-DD   TO NEW-SCEN-CREATE-DD.
036000       1310-ENDN-STAMP-CREATE-DATE.
036100           EXIT.
036200
036300      *    ACCEPT A MAJOR-EXPENSE ENTRY ONLY IF IT IS ITSELF VALID --
036400      *    POSITIVE AMOUNT, YEAR WITHIN THE 1-60 ENTERED RANGE -- AND
036500      *    CONVERT THE ENTERED 1-BASED YEAR TO THE STORED 0-BASED YEAR.
036600       1320-BEGN-COPY-MAJOR-EXPENSES.
036700           IF ADDT-MEXP-NAME(MEXP-SUB) = SPACES
036800               GO TO 1320-ENDN-COPY-MAJOR-EXPENSES
036900           END-IF.
037000           IF ADDT-MEXP-AMOUNT(MEXP-SUB) <= ZERO
037100               GO TO 1320-ENDN-COPY-MAJOR-EXPENSES
037200           END-IF.
037300           IF ADDT-MEXP-YEAR(MEXP-SUB) < 1
037400                   OR ADDT-MEXP-YEAR(MEXP-SUB) > 60
037500               GO TO 1320-ENDN-COPY-MAJOR-EXPENSES
037600           END-IF.
037700           ADD 1 TO NEW-NUM-MAJOR-EXPENSES.
037800           MOVE ADDT-MEXP-NAME(MEXP-SUB)
037900               TO NEW-MEXP-NAME(NEW-NUM-MAJOR-EXPENSES).
038000           MOVE ADDT-MEXP-AMOUNT(MEXP-SUB)
038100               TO NEW-MEXP-AMOUNT(NEW-NUM-MAJOR-EXPENSES).
038200           COMPUTE NEW-MEXP-YEAR(NEW-NUM-MAJOR-EXPENSES) =
038300               ADDT-MEXP-YEAR(MEXP-SUB) - 1.
038400       1320-ENDN-COPY-MAJOR-EXPENSES.
038500           EXIT.
038600
038700       1330-BEGN-COPY-CAREER-CHANGES.
038800           IF ADDT-CCHG-NEW-SALARY(CCHG-SUB) <= ZERO
038900               GO TO 1330-ENDN-COPY-CAREER-CHANGES
039000           END-IF.
039100           IF ADDT-CCHG-YEAR(CCHG-SUB) < 1
039200                   OR ADDT-CCHG-YEAR(CCHG-SUB) > 60
039300               GO TO 1330-ENDN-COPY-CAREER-CHANGES
039400           END-IF.
039500           ADD 1 TO NEW-NUM-CAREER-CHANGES.
039600           COMPUTE NEW-CCHG-YEAR(NEW-NUM-CAREER-CHANGES) =
039700               ADDT-CCHG-YEAR(CCHG-SUB) - 1.
039800           MOVE ADDT-CCHG-NEW-SALARY(CCHG-SUB)
039900               TO NEW-CCHG-NEW-SALARY(NEW-NUM-CAREER-CHANGES).
040000           MOVE ADDT-CCHG-NEW-GROWTH(CCHG-SUB)
040100               TO NEW-CCHG-NEW-GROWTH(NEW-NUM-CAREER-CHANGES).
040200       1330-ENDN-COPY-CAREER-CHANGES.
040300           EXIT.
040400
040500      *    SCENARIO-STORE GET-BY-ID -- SEQUENTIAL SEARCH, MASTER NOT
040600      *    REWRITTEN.
040700       2000-BEGN-GET-SCENARIO.
040800           OPEN INPUT  SCENARIO-MASTER-FILE-OLD.
040900           OPEN OUTPUT GET-RESULT-FILE.
041000           MOVE 'N' TO OLD-EOF-SW.
041100           MOVE 'N' TO GET-FOUND-SW.
041200           PERFORM 2100-BEGN-SEARCH-MASTER THRU 2100-ENDN-SEARCH-MASTER
041300               UNTIL OLD-EOF OR GET-FOUND.
041400           IF GET-FOUND
041500               PERFORM 2200-BEGN-WRITE-GET-DETAIL
041600                   THRU 2200-ENDN-WRITE-GET-DETAIL
041700           ELSE
041800               MOVE SPACES TO MAINT-LINE
041900               MOVE 'SCENARIO NOT FOUND' TO MMSG-TEXT
042000               MOVE TRANS-SCEN-ID TO MMSG-SCEN-ID
042100               WRITE GET-RESULT-RECORD FROM MAINT-MESSAGE-LINE
042200           END-IF.
042300           CLOSE SCENARIO-MASTER-FILE-OLD GET-RESULT-FILE.
042400       2000-ENDN-GET-SCENARIO.
042500           EXIT.
042600
042700       2100-BEGN-SEARCH-MASTER.
042800           READ SCENARIO-MASTER-FILE-OLD
042900               AT END MOVE 'Y' TO OLD-EOF-SW
043000           END-READ.
043100           IF OLD-EOF
043200               GO TO 2100-ENDN-SEARCH-MASTER
043300           END-IF.
043400           IF OLD-SCEN-ID = TRANS-SCEN-ID
043500               MOVE 'Y' TO GET-FOUND-SW
043600           END-IF.
043700       2100-ENDN-SEARCH-MASTER.
043800           EXIT.
043900
044000       2200-BEGN-WRITE-GET-DETAIL.
044100           MOVE SPACES TO MAINT-LINE.
044200           MOVE 'SCENARIO NAME' TO MDET-LABEL.
044300           MOVE OLD-SCEN-NAME TO MDET-VALUE.
044400           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
044500           MOVE SPACES TO MAINT-LINE.
044600           MOVE 'STARTING AGE' TO MDET-LABEL.
044700           MOVE OLD-STARTING-AGE TO MDET-VALUE.
044800           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
044900           MOVE SPACES TO MAINT-LINE.
045000           MOVE 'STARTING SALARY' TO MDET-LABEL.
045100           MOVE OLD-STARTING-SALARY TO EDIT-AMOUNT.
045200           MOVE EDIT-AMOUNT TO MDET-VALUE.
045300           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
045400           MOVE SPACES TO MAINT-LINE.
045500           MOVE 'STUDENT DEBT' TO MDET-LABEL.
045600           MOVE OLD-STUDENT-DEBT TO EDIT-AMOUNT.
045700           MOVE EDIT-AMOUNT TO MDET-VALUE.
045800           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
045900           MOVE SPACES TO MAINT-LINE.
046000           MOVE 'NUMBER OF MAJOR EXPENSES' TO MDET-LABEL.
046100           MOVE OLD-NUM-MAJOR-EXPENSES TO MDET-VALUE.
046200           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
046300           MOVE SPACES TO MAINT-LINE.
046400           MOVE 'NUMBER OF CAREER CHANGES' TO MDET-LABEL.
046500           MOVE OLD-NUM-CAREER-CHANGES TO MDET-VALUE.
046600           WRITE GET-RESULT-RECORD FROM MAINT-DETAIL-LINE.
046700       2200-ENDN-WRITE-GET-DETAIL.
046800           EXIT.
046900
047000      *    SCENARIO-STORE DELETE -- COPY OLD MASTER THROUGH, SKIPPING
047100      *    THE MATCHING SCEN-ID.
047200       3000-BEGN-DELETE-SCENARIO.
047300           OPEN INPUT  SCENARIO-MASTER-FILE-OLD.
047400           OPEN OUTPUT SCENARIO-MASTER-FILE-NEW.
047500           OPEN OUTPUT GET-RESULT-FILE.
047600           MOVE 'N' TO OLD-EOF-SW.
047700           MOVE 'N' TO DELETE-FOUND-SW.
047800           PERFORM 3100-BEGN-COPY-SKIP-MATCH THRU 3100-ENDN-COPY-SKIP-MATCH
047900               UNTIL OLD-EOF.
048000           MOVE SPACES TO MAINT-LINE.
048100           IF DELETE-FOUND
048200               MOVE 'SCENARIO DELETED' TO MMSG-TEXT
048300           ELSE
048400               MOVE 'SCENARIO NOT FOUND - NOTHING DELETED' TO MMSG-TEXT
048500           END-IF.
048600           MOVE TRANS-SCEN-ID TO MMSG-SCEN-ID.
048700           WRITE GET-RESULT-RECORD FROM MAINT-MESSAGE-LINE.
048800           CLOSE SCENARIO-MASTER-FILE-OLD SCENARIO-MASTER-FILE-NEW
048900                 GET-RESULT-FILE.
049000       3000-ENDN-DELETE-SCENARIO.
049100           EXIT.
049200
049300       3100-BEGN-COPY-SKIP-MATCH.
049400           READ SCENARIO-MASTER-FILE-OLD
049500               AT END MOVE 'Y' TO OLD-EOF-SW
049600           END-READ.
049700           IF OLD-EOF
049800               GO TO 3100-ENDN-COPY-SKIP-MATCH
049900           END-IF.
050000           IF OLD-SCEN-ID = TRANS-SCEN-ID
050100               MOVE 'Y' TO DELETE-FOUND-SW
050200               GO TO 3100-ENDN-COPY-SKIP-MATCH
050300           END-IF.
050400           WRITE NEW-SCENARIO-RECORD FROM OLD-SCENARIO-RECORD.
050500       3100-ENDN-COPY-SKIP-MATCH.
050600           EXIT.
