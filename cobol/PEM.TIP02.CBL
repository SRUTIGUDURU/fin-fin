000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. SIM-PARAMETER-RECORD.
000300       AUTHOR. R B WOZNIAK.
000400       INSTALLATION. MERIDIAN FINANCIAL SYSTEMS - PLANNING DIV.
000500       DATE-WRITTEN. 07/14/1986.
000600       DATE-COMPILED.
000700       SECURITY. INTERNAL USE ONLY.
000800      *****************************************************************
000900      *  PEM.TIP02  --  SIMULATION PARAMETER RECORD
001000      *  PERSONAL ECONOMIC MODEL  --  LIFE-DECISION SIMULATOR SYSTEM
001100      *****************************************************************
001200      *  ONE RECORD PER RUN.  SHARED BY PEM.TIP09 (SIMULATE) AND
001300      *  PEM.TIP11 (COMPARE) SO BOTH RUN UNDER IDENTICAL ASSUMPTIONS.
001400      *  CATALOGUE ENTRY ONLY -- SEE REMARK IN PEM.TIP01 ABOUT THIS
001500      *  SHOP'S PRACTICE OF RESTATING LAYOUTS RATHER THAN COPYING THEM.
001600      *-----------------------------------------------------------------
001700      *  CHANGE LOG
001800      *    07/14/1986  RBW  0000  ORIGINAL COPYBOOK
001900      *    01/05/1999  PDQ  0140  Y2K SWEEP -- NO DATE FIELDS HERE,
002000      *                           REVIEWED AND LEFT UNCHANGED
002100      *    03/11/2004  PDQ  0181  ADDED INSTALLATION/SECURITY HEADER
002200      *                           LINES PER SHOP STANDARDS REVIEW
002300      *    03/11/2004  PDQ  0182  ADDED X-VIEW REDEFINES SO THE PARAMETER-
002400      *                           ENTRY SCREEN CAN CLASS-TEST EACH FIELD
002500      *                           FOR NON-NUMERIC KEYING BEFORE THE RUN
002600      *                           IS SUBMITTED -- SEE PEM.TIP09 1000-
002700      *****************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       FILE-CONTROL.
003300           SELECT SIM-PARAMETER-RECORD ASSIGN TO "SIMPARMS".
003400       DATA DIVISION.
003500       FILE SECTION.
003600       FD  SIM-PARAMETER-RECORD.
003700       01  SIM-PARAMETER-RECORD.
003800           05  SIM-YEARS                     PIC 9(2).
003900           05  SIM-YEARS-X REDEFINES SIM-YEARS
004000                                             PIC X(02).
004100           05  INFLATION-RATE                PIC 9V9(4).
004200           05  INFLATION-RATE-X REDEFINES INFLATION-RATE
004300                                             PIC X(05).
004400           05  TAX-RATE                      PIC 9V9(4).
004500           05  TAX-RATE-X REDEFINES TAX-RATE
004600                                             PIC X(05).
004700           05  FILLER                        PIC X(21).
004800       WORKING-STORAGE SECTION.
004900       PROCEDURE DIVISION.
005000           STOP RUN.
